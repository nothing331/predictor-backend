000100****************************************************************
000110*   POSNREC  --  USER/MARKET POSITION WORKING-STORAGE LAYOUT
000120*   PREDICTION MARKET BATCH SYSTEM (MKTAPP)
000130*
000140*   ONE ENTRY PER (USER, MARKET) PAIR.  KEYED ON THE COMPOSITE OF
000150*   POS-USER-ID AND POS-MARKET-ID -- NO SINGLE-FIELD KEY EXISTS SO
000160*   THE TABLE SEARCH IN THE DRIVING PROGRAMS ALWAYS TESTS BOTH.
000170****************************************************************
000180     05  POS-USER-ID                 PIC X(10).
000190     05  POS-MARKET-ID               PIC X(10).
000200     05  POS-YES-SHARES              PIC S9(9)V9(4).
000210     05  POS-NO-SHARES               PIC S9(9)V9(4).
000220     05  POS-SETTLED                 PIC X(1).
000230         88  POS-IS-SETTLED              VALUE "Y".
000240         88  POS-NOT-SETTLED             VALUE "N".
000250     05  FILLER                      PIC X(53).
