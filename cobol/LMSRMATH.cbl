000100****************************************************************
000110*   (c) 1987, 1988, 1998 GREATER PLAINS EXCHANGE SERVICES, INC.
000120*   ALL RIGHTS RESERVED.
000130*
000140*   THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000150*   GREATER PLAINS EXCHANGE SERVICES, INC.
000160*   THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000170*   INTENDED PUBLICATION OF SUCH SOURCE CODE.
000180*
000190*   #ident  "@(#) mktapp/LMSRMATH.cbl  $Revision: 1.9 $"
000200*
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID. LMSRMATH.
000230 AUTHOR. R KOWALSKI.
000240 INSTALLATION. GREATER PLAINS EXCHANGE SERVICES DATA CENTER.
000250 DATE-WRITTEN. 03/11/1987.
000260 DATE-COMPILED.
000270 SECURITY.  UNPUBLISHED - COMPANY CONFIDENTIAL.  RESTRICTED TO
000280     MKTAPP MAINTENANCE PROGRAMMERS.
000290****************************************************************
000300*   CHANGE LOG
000310*
000320*   031187 RK  CR-1011  ORIGINAL PRICING ROUTINE FOR THE MARKET
000330*                       MAKER PILOT.  COST FUNCTION AND BUY-COST
000340*                       ONLY -- NO SETTLEMENT SIDE NEEDED YET.
000350*   051287 RK  CR-1014  ADDED SELL-PAYOUT ENTRY POINT FOR THE
000360*                       PAPER-TRADING DEMO.
000370*   091487 RK  CR-1022  SWITCHED THE EXP/LN WORK REGISTERS FROM
000380*                       DISPLAY TO COMP-3 -- OVERNIGHT PRICING
000390*                       PASS WAS BLOWING ITS RUN WINDOW.
000400*   022288 DT  CR-1101  DISPLAY-PRICE ENTRY POINT ADDED FOR THE
000410*                       QUOTE SHEET JOB.
000420*   071988 DT  CR-1133  MAX-SUBSIDY ENTRY POINT ADDED. B * LN(2)
000430*                       PER THE ACTUARY REVIEW.
000440*   030489 DT  CR-1207  SHARES-FOR-AMOUNT (BUY-MAX) BINARY SEARCH
000450*                       ADDED FOR THE PLANNED KIOSK PROJECT.  NOT
000460*                       CALLED BY THE NIGHTLY JOBS -- KIOSK WORK
000470*                       WAS SHELVED, ROUTINE LEFT IN FOR WHEN IT
000480*                       COMES BACK.
000490*   111590 MO  CR-1344  NEWTON SEED FOR LN CHANGED FROM ZERO TO
000500*                       X-1.  ROUTINE WAS TAKING TOO MANY PASSES
000510*                       ON LARGE MARKETS.
000520*   042392 MO  CR-1502  BUMPED WS-LN-ITERATIONS TO 15 -- AUDIT
000530*                       FOUND A PENNY OF DRIFT ON A HIGH-VOLUME
000540*                       MARKET, TRACED TO SLOW LN CONVERGENCE.
000550*   081493 MO  CR-1611  RETURN-CODE 8 ADDED WHEN LIQUIDITY-B IS
000560*                       NOT POSITIVE.  CALLER SHOULD NEVER SEND
000570*                       ONE BUT THE JOB ABENDED INSTEAD OF
000580*                       FAILING CLEAN LAST WEEK.
000590*   062695 JF  CR-1788  ROUNDING OF THE FINAL MONEY RESULT MOVED
000600*                       INTO ITS OWN PARAGRAPH -- SETTLEMENT
000610*                       PASS WILL WANT IT TOO ONCE THAT'S BUILT.
000620*   102998 JF  CR-1955  Y2K REVIEW: NO DATE FIELDS IN MODULE.
000630*                       DATE-COMPILED LEFT BLANK BY DESIGN, NOT A
000640*                       DEFECT.  SIGNED OFF.
000650*   031599 JF  CR-1971  DOCUMENTED THE FACTORIAL TABLE REDEFINES
000660*                       BELOW AFTER THE NEW HIRE ASKED WHY IT WAS
000670*                       WRITTEN TWICE.
000680*   081502 WK  CR-2140  RESOLVED-MARKET SETTLEMENT USES A FLAT
000690*                       $1/SHARE PAYOUT AND NEVER CALLS THIS
000700*                       MODULE -- CONFIRMED WITH DESIGN, NOTED
000710*                       HERE SO NOBODY WIRES IT IN BY MISTAKE.
000720*   071003 WK  CR-2203  DROPPED LM-OPKEY, A REDEFINES OF
000730*                       LM-FUNCTION-CODE THAT WAS MISFILED AFTER
000740*                       LM-OUTCOME AND RAN 3 BYTES OVER THE FIELD
000750*                       IT CLAIMED TO REDEFINE.  IT WAS NEVER
000760*                       READ ANYWHERE IN THIS MODULE AND LEFT THE
000770*                       LM-PARM OFFSETS FOR LM-Q-YES ONWARD AT
000780*                       RISK OF SLIPPING OUT OF STEP WITH
000790*                       WS-LMSR-PARM IN MKTTRADE.  NO FUNCTIONAL
000800*                       CHANGE -- THE FIELD WAS DEAD.
000810*   072203 WK  CR-2207  AUDIT PASS -- NO LOGIC CHANGE.  ADDED
000820*                       PARAGRAPH-LEVEL AND IN-LINE COMMENTARY
000830*                       TO THE PROCEDURE DIVISION, WHICH HAD
000840*                       FALLEN WELL BELOW THE SHOP STANDARD OF
000850*                       ROUGHLY HALF COMMENT LINES.  THE HOME-
000860*                       GROWN EXP/LN MATH IS EASY TO MISREAD ON A
000870*                       FIRST PASS WITHOUT IT.
000880****************************************************************
000890*   THIS MODULE IS THE HOUSE MARKET-MAKER MATH ROUTINE.  IT HAS
000900*   NO FILES OF ITS OWN.  EVERY VALUE IT NEEDS ARRIVES ON THE
000910*   CALL AND EVERY VALUE IT PRODUCES GOES BACK THE SAME WAY.
000920*   THE COMPILER LICENSE ON THE PRODUCTION LPAR HAS NEVER CARRIED
000930*   THE INTRINSIC FUNCTION FEATURE, SO EXP AND LN ARE HOME-GROWN
000940*   BELOW -- SCALE-AND-SQUARE FOR EXP, NEWTON'S METHOD (RIDING ON
000950*   TOP OF EXP) FOR LN.  SEE CR-1344/CR-1502 IN THE LOG ABOVE FOR
000960*   WHY THE SEED AND ITERATION COUNT ARE WHAT THEY ARE.
000970****************************************************************
000980 ENVIRONMENT DIVISION.
000990 CONFIGURATION SECTION.
001000 SOURCE-COMPUTER.  UNISYS-A-SERIES.
001010 OBJECT-COMPUTER.  UNISYS-A-SERIES.
001020 SPECIAL-NAMES.
001030     UPSI-0 ON STATUS IS LM-TRACE-SWITCH-ON
001040            OFF STATUS IS LM-TRACE-SWITCH-OFF.
001050****************************************************************
001060 DATA DIVISION.
001070 WORKING-STORAGE SECTION.
001080****************************************************************
001090*   PROGRAM SWITCHES AND ITERATION LIMITS
001100****************************************************************
001110 01  WS-PROGRAM-FLAGS.
001120*       HOW MANY TAYLOR TERMS LM-COMPUTE-EXP CARRIES.
001130     05  WS-EXP-TERM-COUNT           PIC S9(4) COMP VALUE 10.
001140*       HOW MANY NEWTON PASSES LM-COMPUTE-LN CARRIES (CR-1502).
001150     05  WS-LN-ITERATIONS            PIC S9(4) COMP VALUE 15.
001160*       LOG2 OF THE SCALE FACTOR LM-COMPUTE-EXP DIVIDES BY.
001170     05  WS-SCALE-SHIFTS             PIC S9(4) COMP VALUE 4.
001180     05  FILLER                      PIC X(1).
001190****************************************************************
001200*   TAYLOR-SERIES FACTORIAL CONSTANTS, 1! THROUGH 10!.  WRITTEN
001210*   BOTH AS NAMED FIELDS (SO A MAINTAINER CAN READ THE VALUE OF,
001220*   SAY, 7! WITHOUT COUNTING TABLE ENTRIES) AND, VIA REDEFINES,
001230*   AS AN OCCURS TABLE (SO LM-EXP-TERM-LOOP CAN INDEX IT).  SEE
001240*   CR-1971 IN THE CHANGE LOG.
001250****************************************************************
001260 01  WS-SERIES-CONSTANTS.
001270     05  WS-FACT-01                  PIC S9(9)V9(4) COMP-3
001280                                      VALUE 1.
001290     05  WS-FACT-02                  PIC S9(9)V9(4) COMP-3
001300                                      VALUE 2.
001310     05  WS-FACT-03                  PIC S9(9)V9(4) COMP-3
001320                                      VALUE 6.
001330     05  WS-FACT-04                  PIC S9(9)V9(4) COMP-3
001340                                      VALUE 24.
001350     05  WS-FACT-05                  PIC S9(9)V9(4) COMP-3
001360                                      VALUE 120.
001370     05  WS-FACT-06                  PIC S9(9)V9(4) COMP-3
001380                                      VALUE 720.
001390     05  WS-FACT-07                  PIC S9(9)V9(4) COMP-3
001400                                      VALUE 5040.
001410     05  WS-FACT-08                  PIC S9(9)V9(4) COMP-3
001420                                      VALUE 40320.
001430     05  WS-FACT-09                  PIC S9(9)V9(4) COMP-3
001440                                      VALUE 362880.
001450     05  WS-FACT-10                  PIC S9(9)V9(4) COMP-3
001460                                      VALUE 3628800.
001470     05  FILLER                      PIC X(1).
001480 01  WS-FACT-TABLE REDEFINES WS-SERIES-CONSTANTS.
001490     05  WS-FACT-ENTRY               PIC S9(9)V9(4) COMP-3
001500                                      OCCURS 10 TIMES.
001510     05  FILLER                      PIC X(1).
001520****************************************************************
001530*   EXP(X) WORK REGISTERS.  WS-EXP-ARGUMENT IS THE ONLY ITEM A
001540*   CALLING PARAGRAPH SETS BEFORE PERFORM LM-COMPUTE-EXP; THE
001550*   ANSWER COMES BACK IN WS-EXP-RESULT.  WS-EXP-ARG-INT IS A
001560*   REDEFINE USED ONLY TO EYEBALL THE PACKED BYTES IN A TRACE
001570*   DUMP -- NOT READ BY ANY PARAGRAPH BELOW.
001580****************************************************************
001590 01  WS-EXP-WORK.
001600     05  WS-EXP-ARGUMENT             PIC S9(5)V9(9) COMP-3.
001610     05  WS-EXP-ARG-INT REDEFINES WS-EXP-ARGUMENT
001620                                      PIC S9(14) COMP-3.
001630     05  WS-EXP-SCALED-ARG           PIC S9(5)V9(9) COMP-3.
001640*       RUNNING X**N/N! TERM AND ITS X**N NUMERATOR.
001650     05  WS-EXP-TERM                 PIC S9(9)V9(9) COMP-3.
001660     05  WS-EXP-POWER                PIC S9(9)V9(9) COMP-3.
001670     05  WS-EXP-SUM                  PIC S9(9)V9(9) COMP-3.
001680     05  WS-EXP-RESULT               PIC S9(9)V9(9) COMP-3.
001690     05  WS-EXP-IDX                  PIC S9(4) COMP.
001700     05  WS-EXP-SQUARE-CTR           PIC S9(4) COMP.
001710     05  FILLER                      PIC X(1).
001720****************************************************************
001730*   LN(X) WORK REGISTERS.  NEWTON'S METHOD RIDING ON EXP.
001740*   WS-LN-ARG-INT IS THE SAME KIND OF EYEBALL REDEFINE AS ABOVE.
001750****************************************************************
001760 01  WS-LN-WORK.
001770     05  WS-LN-ARGUMENT              PIC S9(5)V9(9) COMP-3.
001780     05  WS-LN-ARG-INT REDEFINES WS-LN-ARGUMENT
001790                                      PIC S9(14) COMP-3.
001800     05  WS-LN-Y                     PIC S9(5)V9(9) COMP-3.
001810     05  WS-LN-RESULT                PIC S9(5)V9(9) COMP-3.
001820     05  WS-LN-IDX                   PIC S9(4) COMP.
001830     05  FILLER                      PIC X(1).
001840****************************************************************
001850*   COST-FUNCTION WORK REGISTERS (RULE P1, LOG-SUM-EXP FORM).
001860****************************************************************
001870*       WS-CFQ1/WS-CFQ2 ARE THE SHARE TOTALS COMPUTE-COST-FN
001880*       WORKS FROM -- CALLERS MOVE INTO THESE BEFORE PERFORMING.
001890 01  WS-CF-INPUT.
001900     05  WS-CFQ1                     PIC S9(9)V9(4) COMP-3.
001910     05  WS-CFQ2                     PIC S9(9)V9(4) COMP-3.
001920     05  FILLER                      PIC X(1).
001930 01  WS-COST-FN-WORK.
001940     05  WS-CF-Q1-OVER-B             PIC S9(5)V9(9) COMP-3.
001950     05  WS-CF-Q2-OVER-B             PIC S9(5)V9(9) COMP-3.
001960*       THE LARGER OF THE TWO -OVER-B RATIOS, PULLED OUT FRONT
001970*       FOR THE LOG-SUM-EXP TRICK (SEE COMPUTE-COST-FN BELOW).
001980     05  WS-CF-M                     PIC S9(5)V9(9) COMP-3.
001990     05  WS-CF-EXP-1                 PIC S9(9)V9(9) COMP-3.
002000     05  WS-CF-EXP-2                 PIC S9(9)V9(9) COMP-3.
002010     05  WS-CF-RESULT                PIC S9(9)V9(4) COMP-3.
002020     05  FILLER                      PIC X(1).
002030*       BEFORE/AFTER COST SNAPSHOTS -- 1000, 2000 AND 5100 ALL
002040*       USE THIS SAME PAIR OF 77-LEVELS FOR THE SAME PURPOSE.
002050 77  WS-COST-BEFORE                  PIC S9(9)V9(4) COMP-3.
002060 77  WS-COST-AFTER                   PIC S9(9)V9(4) COMP-3.
002070****************************************************************
002080*   MONEY ROUNDING WORK AREA (RULE P-ROUND).
002090****************************************************************
002100 01  WS-ROUND-WORK.
002110*       FOUR-DECIMAL INPUT, TWO-DECIMAL ROUNDED OUTPUT -- THE
002120*       NARROWING HAPPENS IN THE COMPUTE ROUNDED ITSELF.
002130     05  WS-ROUND-INPUT              PIC S9(9)V9(4) COMP-3.
002140     05  WS-ROUND-OUTPUT             PIC S9(9)V99 COMP-3.
002150     05  FILLER                      PIC X(1).
002160****************************************************************
002170*   BUY-MAX BINARY SEARCH WORK AREA (RULE P10 -- NOT CALLED BY
002180*   THE NIGHTLY JOBS, SEE CR-1207 ABOVE; KEPT FOR PARITY.)
002190****************************************************************
002200 01  WS-SHARES-SEARCH.
002210*       WS-LOW-SHARES/WS-HIGH-SHARES BRACKET THE ANSWER; THE
002220*       BRACKET NARROWS EACH PASS THROUGH 5100-BISECT-STEP.
002230     05  WS-LOW-SHARES               PIC S9(9)V9(4) COMP-3.
002240     05  WS-HIGH-SHARES              PIC S9(9)V9(4) COMP-3.
002250     05  WS-MID-SHARES               PIC S9(9)V9(4) COMP-3.
002260*       HOW CLOSE THE BRACKET MUST CLOSE BEFORE WE STOP.
002270     05  WS-EPSILON                  PIC S9(1)V9(4) COMP-3
002280                                      VALUE 0.0001.
002290     05  WS-TRIAL-COST               PIC S9(9)V9(4) COMP-3.
002300     05  WS-SEARCH-ITERS             PIC S9(4) COMP.
002310     05  FILLER                      PIC X(1).
002320****************************************************************
002330*   LM-PARM IS THE ONLY WAY DATA CROSSES INTO OR OUT OF THIS
002340*   MODULE.  THE CALLER FILLS IN LM-FUNCTION-CODE, LM-OUTCOME
002350*   (WHEN THE FUNCTION NEEDS ONE) AND WHATEVER INPUT FIELDS THAT
002360*   FUNCTION READS; THIS MODULE FILLS IN LM-MONEY-RESULT OR
002370*   LM-SHARE-RESULT AND LM-RETURN-CODE BEFORE HANDING CONTROL
002380*   BACK.  FIELDS NOT USED BY THE FUNCTION CODE IN PLAY ARE
002390*   IGNORED BOTH WAYS -- SEE EACH nnnn SERIES BELOW FOR WHICH
002400*   ONES THOSE ARE.
002410****************************************************************
002420 LINKAGE SECTION.
002430 01  LM-PARM.
002440*       ONE OF THE FIVE 88-LEVELS BELOW IS TRUE ON ANY GIVEN
002450*       CALL -- SEE 0000-DISPATCH FOR HOW THIS DRIVES CONTROL.
002460     05  LM-FUNCTION-CODE            PIC X(2).
002470         88  LM-FN-BUY-COST              VALUE "BY".
002480         88  LM-FN-SELL-PAYOUT           VALUE "SL".
002490         88  LM-FN-DISPLAY-PRICE         VALUE "DP".
002500         88  LM-FN-MAX-SUBSIDY           VALUE "MS".
002510         88  LM-FN-SHARES-FOR-AMT        VALUE "SA".
002520*       LM-OUTCOME TELLS BUY-COST, SELL-PAYOUT AND DISPLAY-PRICE
002530*       WHICH SIDE OF THE MARKET THE CALLER MEANS -- "Y" OR "N".
002540*       IGNORED BY MAX-SUBSIDY AND SHARES-FOR-AMOUNT.
002550     05  LM-OUTCOME                  PIC X(1).
002560*       LM-Q-YES/LM-Q-NO ARE THE MARKET'S CURRENT SHARE TOTALS
002570*       ON EACH SIDE BEFORE THE TRADE.  READ BY EVERY FUNCTION
002580*       EXCEPT MAX-SUBSIDY.
002590     05  LM-Q-YES                    PIC S9(9)V9(4).
002600     05  LM-Q-NO                     PIC S9(9)V9(4).
002610*       LM-LIQUIDITY-B IS THE MARKET'S B PARAMETER.  CHECKED FOR
002620*       POSITIVE IN 0000-DISPATCH BEFORE ANY FUNCTION RUNS.
002630     05  LM-LIQUIDITY-B               PIC S9(7)V9(4).
002640*       LM-SHARES IS THE SHARE COUNT BEING BOUGHT OR SOLD.  ONLY
002650*       BUY-COST AND SELL-PAYOUT READ IT.
002660     05  LM-SHARES                   PIC S9(9)V9(4).
002670*       LM-TARGET-AMOUNT IS THE CASH AMOUNT SHARES-FOR-AMOUNT
002680*       SEARCHES FOR (SEE CR-1207 -- NOT WIRED IN TODAY).
002690     05  LM-TARGET-AMOUNT            PIC S9(9)V99.
002700*       OUTPUT: BUY-COST, SELL-PAYOUT AND MAX-SUBSIDY LEAVE
002710*       THEIR ANSWER HERE, ALREADY ROUNDED TO THE PENNY.
002720     05  LM-MONEY-RESULT             PIC S9(9)V99.
002730*       OUTPUT: DISPLAY-PRICE AND SHARES-FOR-AMOUNT LEAVE THEIR
002740*       ANSWER HERE INSTEAD -- A SHARE COUNT OR A PRICE, NOT
002750*       CASH, SO IT CARRIES FOUR DECIMAL PLACES NOT TWO.
002760     05  LM-SHARE-RESULT             PIC S9(9)V9(4).
002770*       LM-RETURN-CODE COMES BACK ZERO ON A NORMAL CALL.  THE
002780*       ONLY OTHER VALUE THIS MODULE EVER SETS IS 8, AND ONLY
002790*       WHEN LM-LIQUIDITY-B IS NOT POSITIVE (CR-1611).
002800     05  LM-RETURN-CODE              PIC S9(4) COMP.
002810         88  LM-OK                       VALUE 0.
002820         88  LM-BAD-LIQUIDITY            VALUE 8.
002830     05  FILLER                      PIC X(4).
002840****************************************************************
002850 PROCEDURE DIVISION USING LM-PARM.
002860****************************************************************
002870*   0000-DISPATCH ROUTES ON THE FUNCTION CODE THE CALLER SET.
002880*   MKTTRADE IS THE ONLY CALLER TODAY (SEE CR-2140) AND ONLY
002890*   EVER SENDS "BY" -- THE OTHER ENTRY POINTS ARE CARRIED FOR
002900*   PARITY WITH THE ORIGINAL PRICING SPEC.
002910****************************************************************
002920 0000-DISPATCH.
002930*       ASSUME OK UNTIL SOMETHING BELOW SAYS OTHERWISE.
002940     MOVE ZERO TO LM-RETURN-CODE.
002950*       THE GUARD FROM CR-1611.  A ZERO OR NEGATIVE B WOULD
002960*       DIVIDE-BY-ZERO OR SIGN-FLIP EVERY FORMULA BELOW, SO IT
002970*       IS CAUGHT HERE ONCE RATHER THAN IN EACH nnnn PARAGRAPH.
002980     IF LM-LIQUIDITY-B NOT > ZERO
002990         SET LM-BAD-LIQUIDITY TO TRUE
003000         GO TO 0000-EXIT.
003010*       ONE FUNCTION CODE RUNS PER CALL -- THE IF/ELSE CASCADE
003020*       IS THE HOUSE STAND-IN FOR A CASE STATEMENT WHEN THE
003030*       BRANCH COUNT IS SMALL.  UNRECOGNIZED CODES FALL THROUGH
003040*       TO THE FINAL ELSE AND COME BACK AS BAD-LIQUIDITY TOO --
003050*       THERE IS NO SEPARATE "BAD FUNCTION CODE" STATUS DEFINED.
003060     IF LM-FN-BUY-COST
003070         PERFORM 1000-BUY-COST THRU 1000-EXIT
003080     ELSE
003090     IF LM-FN-SELL-PAYOUT
003100         PERFORM 2000-SELL-PAYOUT THRU 2000-EXIT
003110     ELSE
003120     IF LM-FN-DISPLAY-PRICE
003130         PERFORM 3000-DISPLAY-PRICE THRU 3000-EXIT
003140     ELSE
003150     IF LM-FN-MAX-SUBSIDY
003160         PERFORM 4000-MAX-SUBSIDY THRU 4000-EXIT
003170     ELSE
003180     IF LM-FN-SHARES-FOR-AMT
003190         PERFORM 5000-SHARES-FOR-AMOUNT THRU 5000-EXIT
003200     ELSE
003210         SET LM-BAD-LIQUIDITY TO TRUE.
003220 0000-EXIT.
003230*       CALLED BY CALL, SO WE EXIT PROGRAM RATHER THAN STOP RUN.
003240     EXIT PROGRAM.
003250****************************************************************
003260*   1000 SERIES -- BUY-COST (RULES P2, P3, T1).
003270****************************************************************
003280 1000-BUY-COST.
003290*       THE PRICE OF A TRADE IS THE COST FUNCTION EVALUATED
003300*       AFTER THE TRADE MINUS THE COST FUNCTION EVALUATED
003310*       BEFORE IT -- NEVER LM-SHARES TIMES A SINGLE PRICE POINT.
003320*       FIRST, PRICE THE MARKET AS IT STANDS NOW.
003330     MOVE LM-Q-YES TO WS-CFQ1.
003340     MOVE LM-Q-NO TO WS-CFQ2.
003350     PERFORM COMPUTE-COST-FN THRU COMPUTE-COST-FN-EXIT.
003360     MOVE WS-CF-RESULT TO WS-COST-BEFORE.
003370*       THEN PRICE IT AGAIN WITH LM-SHARES ADDED TO WHICHEVER
003380*       SIDE THE CALLER IS BUYING.
003390     IF LM-OUTCOME = "Y"
003400         COMPUTE WS-CFQ1 = LM-Q-YES + LM-SHARES
003410         MOVE LM-Q-NO TO WS-CFQ2
003420     ELSE
003430         MOVE LM-Q-YES TO WS-CFQ1
003440         COMPUTE WS-CFQ2 = LM-Q-NO + LM-SHARES.
003450     PERFORM COMPUTE-COST-FN THRU COMPUTE-COST-FN-EXIT.
003460     MOVE WS-CF-RESULT TO WS-COST-AFTER.
003470*       THE DIFFERENCE IS WHAT THE BUYER OWES.  ROUND ONLY HERE,
003480*       AT THE POINT MONEY ACTUALLY CHANGES HANDS (CR-1788).
003490     COMPUTE WS-ROUND-INPUT = WS-COST-AFTER - WS-COST-BEFORE.
003500     PERFORM ROUND-TO-CASH THRU ROUND-TO-CASH-EXIT.
003510     MOVE WS-ROUND-OUTPUT TO LM-MONEY-RESULT.
003520 1000-EXIT.
003530     EXIT.
003540****************************************************************
003550*   2000 SERIES -- SELL-PAYOUT (RULES P4, P5).  NO CALLER TODAY.
003560****************************************************************
003570 2000-SELL-PAYOUT.
003580*       MIRROR IMAGE OF 1000-BUY-COST -- SELLING SUBTRACTS
003590*       LM-SHARES FROM THE OUTCOME SIDE INSTEAD OF ADDING, AND
003600*       THE PAYOUT IS BEFORE MINUS AFTER SINCE THE COST FUNCTION
003610*       DROPS AS SHARES LEAVE THE MARKET.
003620     MOVE LM-Q-YES TO WS-CFQ1.
003630     MOVE LM-Q-NO TO WS-CFQ2.
003640     PERFORM COMPUTE-COST-FN THRU COMPUTE-COST-FN-EXIT.
003650     MOVE WS-CF-RESULT TO WS-COST-BEFORE.
003660     IF LM-OUTCOME = "Y"
003670         COMPUTE WS-CFQ1 = LM-Q-YES - LM-SHARES
003680         MOVE LM-Q-NO TO WS-CFQ2
003690     ELSE
003700         MOVE LM-Q-YES TO WS-CFQ1
003710         COMPUTE WS-CFQ2 = LM-Q-NO - LM-SHARES.
003720     PERFORM COMPUTE-COST-FN THRU COMPUTE-COST-FN-EXIT.
003730     MOVE WS-CF-RESULT TO WS-COST-AFTER.
003740*       SAME ROUNDING RULE AS BUY-COST -- ONLY AT THE HANDOFF.
003750     COMPUTE WS-ROUND-INPUT = WS-COST-BEFORE - WS-COST-AFTER.
003760     PERFORM ROUND-TO-CASH THRU ROUND-TO-CASH-EXIT.
003770     MOVE WS-ROUND-OUTPUT TO LM-MONEY-RESULT.
003780 2000-EXIT.
003790     EXIT.
003800****************************************************************
003810*   3000 SERIES -- DISPLAY YES/NO PRICE (RULES P6, P7).
003820****************************************************************
003830 3000-DISPLAY-PRICE.
003840*       A BRAND-NEW MARKET WITH NO SHARES ON EITHER SIDE HAS NO
003850*       PRICE TO COMPUTE -- BY CONVENTION IT DISPLAYS AT 50/50
003860*       RATHER THAN LETTING EXP(0)/EXP(0) FALL OUT THE LONG WAY.
003870     IF LM-Q-YES = ZERO AND LM-Q-NO = ZERO
003880         MOVE 0.5 TO LM-SHARE-RESULT
003890     ELSE
003900*           RULE P6: PRICE(YES) = EXP(QY/B)/(EXP(QY/B)+EXP(QN/B))
003910*           NOTE THIS DOES NOT GO THROUGH COMPUTE-COST-FN -- A
003920*           DISPLAYED PRICE IS A RATIO, NOT A COST DIFFERENCE.
003930         COMPUTE WS-EXP-ARGUMENT = LM-Q-YES / LM-LIQUIDITY-B
003940         PERFORM LM-COMPUTE-EXP THRU LM-EXP-EXIT
003950         MOVE WS-EXP-RESULT TO WS-CF-EXP-1
003960         COMPUTE WS-EXP-ARGUMENT = LM-Q-NO / LM-LIQUIDITY-B
003970         PERFORM LM-COMPUTE-EXP THRU LM-EXP-EXIT
003980         MOVE WS-EXP-RESULT TO WS-CF-EXP-2
003990         COMPUTE LM-SHARE-RESULT ROUNDED =
004000             WS-CF-EXP-1 / (WS-CF-EXP-1 + WS-CF-EXP-2).
004010*       RULE P7: THE NO PRICE IS JUST ONE MINUS THE YES PRICE --
004020*       THE TWO SIDES ALWAYS SUM TO A DOLLAR IN THIS MODEL.
004030     IF LM-OUTCOME = "N"
004040         COMPUTE LM-SHARE-RESULT = 1 - LM-SHARE-RESULT.
004050 3000-EXIT.
004060     EXIT.
004070****************************************************************
004080*   4000 SERIES -- MAX SUBSIDY, B * LN(2) (RULE P9, INFO ONLY).
004090****************************************************************
004100 4000-MAX-SUBSIDY.
004110*       THE HOUSE'S WORST-CASE LOSS ON A MARKET IS B * LN(2),
004120*       REACHED WHEN THE FINAL OUTCOME IS THE ONE THE MARKET
004130*       PRICED CHEAPEST.  INFORMATIONAL ONLY -- USED BY THE
004140*       ACTUARY REVIEW REPORTS, NOT BY ANY TRADE OR SETTLEMENT
004150*       PATH (SEE CR-1133 IN THE CHANGE LOG).
004160     MOVE 2 TO WS-LN-ARGUMENT.
004170     PERFORM LM-COMPUTE-LN THRU LM-LN-EXIT.
004180     COMPUTE WS-ROUND-INPUT = LM-LIQUIDITY-B * WS-LN-RESULT.
004190     PERFORM ROUND-TO-CASH THRU ROUND-TO-CASH-EXIT.
004200     MOVE WS-ROUND-OUTPUT TO LM-MONEY-RESULT.
004210 4000-EXIT.
004220     EXIT.
004230****************************************************************
004240*   5000 SERIES -- SHARES-FOR-AMOUNT, BUY-MAX BINARY SEARCH
004250*   (RULE P10).  SEE CR-1207 -- NOT CALLED BY THE NIGHTLY JOBS.
004260****************************************************************
004270 5000-SHARES-FOR-AMOUNT.
004280*       NOT REACHABLE FROM 0000-DISPATCH TODAY BUT LEFT WIRED UP
004290*       IN CASE THE KIOSK PROJECT COMES BACK (CR-1207).  GIVEN A
004300*       CASH AMOUNT, FIND HOW MANY SHARES IT BUYS BY BISECTING
004310*       ON THE COST FUNCTION -- THERE IS NO CLOSED FORM FOR THE
004320*       INVERSE, SO A BINARY SEARCH STANDS IN FOR ONE.
004330     MOVE ZERO TO WS-LOW-SHARES.
004340*       TEN TIMES THE TARGET AMOUNT IS A GENEROUS UPPER BOUND
004350*       FOR ANY LIQUIDITY THIS SHOP HAS EVER CONFIGURED.
004360     COMPUTE WS-HIGH-SHARES = LM-TARGET-AMOUNT * 10.
004370     MOVE ZERO TO WS-SEARCH-ITERS.
004380*       STOP WHEN THE BRACKET IS TIGHTER THAN WS-EPSILON OR
004390*       AFTER 60 PASSES, WHICHEVER COMES FIRST -- THE ITERATION
004400*       CAP IS A SAFETY NET, NOT EXPECTED TO BE HIT IN PRACTICE.
004410     PERFORM 5100-BISECT-STEP THRU 5100-EXIT
004420         UNTIL (WS-HIGH-SHARES - WS-LOW-SHARES) < WS-EPSILON
004430            OR WS-SEARCH-ITERS > 60.
004440     MOVE WS-LOW-SHARES TO LM-SHARE-RESULT.
004450 5000-EXIT.
004460     EXIT.
004470 5100-BISECT-STEP.
004480*       PRICE THE MIDPOINT SHARE COUNT THE SAME WAY 1000-BUY-
004490*       COST WOULD, THEN NARROW THE BRACKET TOWARD WHICHEVER
004500*       HALF STILL CONTAINS THE TARGET AMOUNT.
004510     COMPUTE WS-MID-SHARES = (WS-LOW-SHARES + WS-HIGH-SHARES) / 2.
004520     MOVE LM-Q-YES TO WS-CFQ1.
004530     MOVE LM-Q-NO TO WS-CFQ2.
004540     PERFORM COMPUTE-COST-FN THRU COMPUTE-COST-FN-EXIT.
004550     MOVE WS-CF-RESULT TO WS-COST-BEFORE.
004560     IF LM-OUTCOME = "Y"
004570         COMPUTE WS-CFQ1 = LM-Q-YES + WS-MID-SHARES
004580         MOVE LM-Q-NO TO WS-CFQ2
004590     ELSE
004600         MOVE LM-Q-YES TO WS-CFQ1
004610         COMPUTE WS-CFQ2 = LM-Q-NO + WS-MID-SHARES.
004620     PERFORM COMPUTE-COST-FN THRU COMPUTE-COST-FN-EXIT.
004630     COMPUTE WS-TRIAL-COST = WS-CF-RESULT - WS-COST-BEFORE.
004640*       COST FUNCTION IS MONOTONE IN SHARE COUNT, SO A TRIAL
004650*       COST ABOVE TARGET MEANS TOO MANY SHARES -- PULL HIGH IN.
004660     IF WS-TRIAL-COST > LM-TARGET-AMOUNT
004670         MOVE WS-MID-SHARES TO WS-HIGH-SHARES
004680     ELSE
004690         MOVE WS-MID-SHARES TO WS-LOW-SHARES.
004700     ADD 1 TO WS-SEARCH-ITERS.
004710 5100-EXIT.
004720     EXIT.
004730****************************************************************
004740*   COMPUTE-COST-FN -- RULE P1, LOG-SUM-EXP FORM.  TAKES
004750*   WS-CFQ1/WS-CFQ2 AND LM-LIQUIDITY-B, LEAVES THE ANSWER IN
004760*   WS-CF-RESULT.
004770****************************************************************
004780 COMPUTE-COST-FN.
004790*       RULE P1 IN ITS TEXTBOOK FORM IS
004800*           C(Q) = B * LN(EXP(QY/B) + EXP(QN/B))
004810*       BUT ON A LARGE MARKET QY/B OR QN/B CAN RUN LARGE ENOUGH
004820*       THAT EXP() OVERFLOWS THE WORK REGISTER BEFORE THE LOG
004830*       EVER GETS APPLIED.  THE LOG-SUM-EXP TRICK PULLS THE
004840*       LARGER OF THE TWO EXPONENTS (WS-CF-M) OUT FRONT SO ONLY
004850*       THE DIFFERENCE EVER GOES THROUGH EXP -- ALGEBRAICALLY
004860*       IDENTICAL, NUMERICALLY SAFE.
004870     COMPUTE WS-CF-Q1-OVER-B = WS-CFQ1 / LM-LIQUIDITY-B.
004880     COMPUTE WS-CF-Q2-OVER-B = WS-CFQ2 / LM-LIQUIDITY-B.
004890     IF WS-CF-Q1-OVER-B > WS-CF-Q2-OVER-B
004900         MOVE WS-CF-Q1-OVER-B TO WS-CF-M
004910     ELSE
004920         MOVE WS-CF-Q2-OVER-B TO WS-CF-M.
004930*       BOTH EXPONENTS BELOW ARE NOW ZERO OR NEGATIVE, SO EXP()
004940*       NEVER SEES AN ARGUMENT LARGER THAN THE ORIGINAL RATIOS.
004950     COMPUTE WS-EXP-ARGUMENT = WS-CF-Q1-OVER-B - WS-CF-M.
004960     PERFORM LM-COMPUTE-EXP THRU LM-EXP-EXIT.
004970     MOVE WS-EXP-RESULT TO WS-CF-EXP-1.
004980     COMPUTE WS-EXP-ARGUMENT = WS-CF-Q2-OVER-B - WS-CF-M.
004990     PERFORM LM-COMPUTE-EXP THRU LM-EXP-EXIT.
005000     MOVE WS-EXP-RESULT TO WS-CF-EXP-2.
005010     COMPUTE WS-LN-ARGUMENT = WS-CF-EXP-1 + WS-CF-EXP-2.
005020     PERFORM LM-COMPUTE-LN THRU LM-LN-EXIT.
005030*       ADD THE PULLED-OUT WS-CF-M BACK IN BEFORE SCALING BY B.
005040     COMPUTE WS-CF-RESULT =
005050         LM-LIQUIDITY-B * (WS-CF-M + WS-LN-RESULT).
005060 COMPUTE-COST-FN-EXIT.
005070     EXIT.
005080****************************************************************
005090*   ROUND-TO-CASH -- RULE P-ROUND.  HALF-UP TO THE PENNY,
005100*   ONLY EVER APPLIED AT THE POINT MONEY CHANGES HANDS (SEE
005110*   CR-1788).
005120****************************************************************
005130 ROUND-TO-CASH.
005140     COMPUTE WS-ROUND-OUTPUT ROUNDED = WS-ROUND-INPUT.
005150 ROUND-TO-CASH-EXIT.
005160     EXIT.
005170****************************************************************
005180*   LM-COMPUTE-EXP -- HOUSE EXP(X) ROUTINE.  SCALE THE ARGUMENT
005190*   DOWN BY 2**WS-SCALE-SHIFTS, TAYLOR-EXPAND THE SMALL RESULT,
005200*   THEN SQUARE BACK UP.  SEE CR-1022 IN THE CHANGE LOG.
005210****************************************************************
005220 LM-COMPUTE-EXP.
005230*       DIVIDING BY 16 (2**WS-SCALE-SHIFTS) BRINGS THE ARGUMENT
005240*       CLOSE ENOUGH TO ZERO THAT A 10-TERM TAYLOR SERIES HOLDS
005250*       ITS ACCURACY -- A RAW LARGE ARGUMENT WOULD NEED FAR MORE
005260*       TERMS TO CONVERGE.
005270     COMPUTE WS-EXP-SCALED-ARG = WS-EXP-ARGUMENT / 16.
005280     MOVE 1 TO WS-EXP-SUM.
005290     MOVE 1 TO WS-EXP-POWER.
005300     MOVE 1 TO WS-EXP-IDX.
005310*       SUM 1 + X + X**2/2! + ... + X**10/10! FOR THE SCALED X.
005320     PERFORM LM-EXP-TERM-LOOP THRU LM-EXP-TERM-LOOP-EXIT
005330         UNTIL WS-EXP-IDX > WS-EXP-TERM-COUNT.
005340     MOVE WS-EXP-SUM TO WS-EXP-RESULT.
005350     MOVE 1 TO WS-EXP-SQUARE-CTR.
005360*       SQUARING THE SCALED-DOWN RESULT WS-SCALE-SHIFTS TIMES
005370*       UNDOES THE DIVIDE-BY-16 ABOVE, SINCE
005380*       EXP(X) = (EXP(X/16))**16 = ((...)**2)**2 FOUR TIMES.
005390     PERFORM LM-EXP-SQUARE-LOOP THRU LM-EXP-SQUARE-LOOP-EXIT
005400         UNTIL WS-EXP-SQUARE-CTR > WS-SCALE-SHIFTS.
005410 LM-EXP-EXIT.
005420     EXIT.
005430 LM-EXP-TERM-LOOP.
005440*       BUILD EACH TERM FROM THE LAST -- POWER CARRIES X**N
005450*       FORWARD SO THE LOOP NEVER RAISES X TO A POWER DIRECTLY.
005460     COMPUTE WS-EXP-POWER = WS-EXP-POWER * WS-EXP-SCALED-ARG.
005470     COMPUTE WS-EXP-TERM =
005480         WS-EXP-POWER / WS-FACT-ENTRY (WS-EXP-IDX).
005490     ADD WS-EXP-TERM TO WS-EXP-SUM.
005500     ADD 1 TO WS-EXP-IDX.
005510 LM-EXP-TERM-LOOP-EXIT.
005520     EXIT.
005530 LM-EXP-SQUARE-LOOP.
005540*       ONE SQUARING PER PASS -- SEE THE BANNER COMMENT ABOVE.
005550     COMPUTE WS-EXP-RESULT = WS-EXP-RESULT * WS-EXP-RESULT.
005560     ADD 1 TO WS-EXP-SQUARE-CTR.
005570 LM-EXP-SQUARE-LOOP-EXIT.
005580     EXIT.
005590****************************************************************
005600*   LM-COMPUTE-LN -- HOUSE LN(X) ROUTINE, NEWTON'S METHOD
005610*   RIDING ON LM-COMPUTE-EXP.  SEED CHANGED TO X-1 PER CR-1344;
005620*   ITERATION COUNT BUMPED PER CR-1502.  X MUST ARRIVE POSITIVE
005630*   -- EVERY CALLER HERE GUARANTEES THAT BEFORE PERFORMING.
005640****************************************************************
005650 LM-COMPUTE-LN.
005660*       SEED THE ITERATION AT X-1 RATHER THAN ZERO (CR-1344) --
005670*       CLOSER TO THE ANSWER FOR THE LARGE MARKET SIZES THIS
005680*       SHOP ACTUALLY SEES, SO FEWER PASSES ARE NEEDED.
005690     COMPUTE WS-LN-Y = WS-LN-ARGUMENT - 1.
005700     MOVE 1 TO WS-LN-IDX.
005710*       FIFTEEN NEWTON PASSES (CR-1502) -- MORE THAN THE
005720*       TEXTBOOK NEEDS FOR SMALL X, KEPT TO COVER THE HIGH-
005730*       VOLUME MARKET THAT DROVE THAT CHANGE REQUEST.
005740     PERFORM LM-LN-NEWTON-STEP THRU LM-LN-NEWTON-STEP-EXIT
005750         UNTIL WS-LN-IDX > WS-LN-ITERATIONS.
005760     MOVE WS-LN-Y TO WS-LN-RESULT.
005770 LM-LN-EXIT.
005780     EXIT.
005790 LM-LN-NEWTON-STEP.
005800*       NEWTON'S METHOD FOR F(Y) = EXP(Y) - X, SOLVED FOR THE Y
005810*       WHERE EXP(Y) = X -- I.E. Y = LN(X).  THE UPDATE RULE
005820*       Y(N+1) = Y(N) - 1 + X*EXP(-Y(N)) FOLLOWS FROM
005830*       Y - F(Y)/F'(Y) WITH F'(Y) = EXP(Y).  EXP IS CALLED WITH
005840*       A NEGATED ARGUMENT SO ONLY LM-COMPUTE-EXP ITSELF NEEDS
005850*       TO HANDLE BOTH SIGNS.
005860     COMPUTE WS-EXP-ARGUMENT = ZERO - WS-LN-Y.
005870     PERFORM LM-COMPUTE-EXP THRU LM-EXP-EXIT.
005880     COMPUTE WS-LN-Y =
005890         WS-LN-Y - 1 + (WS-LN-ARGUMENT * WS-EXP-RESULT).
005900     ADD 1 TO WS-LN-IDX.
005910 LM-LN-NEWTON-STEP-EXIT.
005920     EXIT.
