000100****************************************************************
000110*   MARKETW  --  MARKET MASTER WORKING-STORAGE LAYOUT
000120*   PREDICTION MARKET BATCH SYSTEM (MKTAPP)
000130*
000140*   ONE ENTRY PER BINARY-OUTCOME MARKET.  Q-YES/Q-NO ARE THE LMSR
000150*   SHARE POOL SIZES CARRIED TO 4 DECIMAL PLACES SO THE BINARY
000160*   SEARCH SHARE SIZING IN LMSRMATH CAN LAND ON A FRACTIONAL SHARE
000170*   COUNT.  MONEY FIELDS ELSEWHERE IN THE SYSTEM ARE 2-PLACE; THIS
000180*   RECORD CARRIES NO MONEY OF ITS OWN.
000190*
000200*   COPY MARKETW IS OCCURS'D INTO THE MARKET TABLE IN MKTTRADE AND
000210*   MKTSETL.  THE FD FOR MARKETS-FILE CARRIES ITS OWN FILE-MKT-
000220*   PREFIXED FIELDS SO NO OF-QUALIFYING IS NEEDED ON A MOVE.
000230****************************************************************
000240     05  MKT-ID                      PIC X(10).
000250     05  MKT-NAME                    PIC X(40).
000260     05  MKT-DESCRIPTION             PIC X(60).
000270     05  MKT-Q-YES                   PIC S9(9)V9(4).
000280     05  MKT-Q-NO                    PIC S9(9)V9(4).
000290     05  MKT-LIQUIDITY-B             PIC S9(7)V9(4).
000300     05  MKT-STATUS                  PIC X(1).
000310         88  MKT-STATUS-OPEN             VALUE "O".
000320         88  MKT-STATUS-RESOLVED         VALUE "R".
000330     05  MKT-RESOLVED-OUTCOME        PIC X(1).
000340         88  MKT-OUTCOME-YES             VALUE "Y".
000350         88  MKT-OUTCOME-NO              VALUE "N".
000360         88  MKT-OUTCOME-UNRESOLVED      VALUE " ".
000370     05  FILLER                      PIC X(51).
