000100****************************************************************
000110*   (c) 1987, 1988, 2003 GREATER PLAINS EXCHANGE SERVICES, INC.
000120*   ALL RIGHTS RESERVED.
000130*
000140*   THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000150*   GREATER PLAINS EXCHANGE SERVICES, INC.
000160*   THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000170*   INTENDED PUBLICATION OF SUCH SOURCE CODE.
000180*
000190*   #ident  "@(#) mktapp/MKTSETL.cbl  $Revision: 1.9 $"
000200*
000210 IDENTIFICATION DIVISION.
000220*   PROGRAM-ID MATCHES THE MEMBER NAME IN THE MKTAPP PROCLIB --
000230*   NEVER CHANGED SINCE ORIGINAL, EVEN THOUGH THE JOB THAT CALLS
000240*   IT HAS BEEN RENAMED TWICE.
000250 PROGRAM-ID. MKTSETL.
000260*   ORIGINAL AUTHOR OF RECORD.  SEE THE CHANGE LOG BELOW FOR
000270*   EVERY HAND THAT HAS TOUCHED IT SINCE.
000280 AUTHOR. D TILLMAN.
000290 INSTALLATION. GREATER PLAINS EXCHANGE SERVICES DATA CENTER.
000300 DATE-WRITTEN. 01/09/1988.
000310*   LEFT BLANK ON PURPOSE -- SEE THE CR-1957 Y2K SIGN-OFF ENTRY.
000320 DATE-COMPILED.
000330 SECURITY.  UNPUBLISHED - COMPANY CONFIDENTIAL.  RESTRICTED TO
000340     MKTAPP MAINTENANCE PROGRAMMERS.
000350****************************************************************
000360*   CHANGE LOG
000370*
000380*   010988 DT  CR-1094  ORIGINAL SETTLEMENT PASS.  RUNS AFTER A
000390*                       MARKET IS FLIPPED TO RESOLVED BY THE
000400*                       MANUAL ADJUDICATION FORM -- THIS JOB
000410*                       NEVER PERFORMS THE FLIP ITSELF.
000420*   011588 DT  CR-1095  MARKET LOAD-TIME INVARIANT CHECK ADDED
000430*                       TO MATCH THE ONE JUST PUT INTO MKTTRADE,
000440*                       SAME TICKET.
000450*   051690 DT  CR-1288  SETTLED-FLAG SKIP ADDED.  A RERUN OF THE
000460*                       PASS AFTER AN ABENDED USERS-FILE REWRITE
000470*                       WAS PAYING SOME USERS TWICE.
000480*   042392 MO  CR-1504  TABLE-FULL CHECKS ADDED ON ALL THREE
000490*                       TABLES, MATCHING CR-1503 IN MKTTRADE.
000500*   081493 MO  CR-1613  A FAILED MARKET LOAD INVARIANT NOW STOPS
000510*                       THE RUN WITH RETURN-CODE 16 INSTEAD OF
000520*                       LOGGING AND CONTINUING -- MATCHES
000530*                       MKTTRADE'S CR-1612 CHANGE.  NOTE THIS
000540*                       PROGRAM DOES NOT RE-CHECK MARKETS BEFORE
000550*                       SAVE -- MARKETS-FILE IS NEVER REWRITTEN
000560*                       BY THIS JOB, SEE CR-2140 BELOW.
000570*   062695 JF  CR-1790  SKIPPED-MARKET COUNT ADDED TO THE RUN-
000580*                       COMPLETE MESSAGE SO THE OPERATOR CAN SEE
000590*                       AT A GLANCE HOW MANY MARKETS ON THE FILE
000600*                       WERE NOT YET RESOLVED.
000610*   102998 JF  CR-1957  Y2K REVIEW: NO DATE FIELDS PRODUCED OR
000620*                       CONSUMED BY THIS MODULE.  DATE-COMPILED
000630*                       LEFT BLANK BY DESIGN, NOT A DEFECT.
000640*                       SIGNED OFF.
000650*   081502 WK  CR-2140  CONFIRMED THIS PROGRAM NEVER CALLS
000660*                       LMSRMATH -- SETTLEMENT IS A FLAT $1 PER
000670*                       WINNING SHARE, NO LMSR PRICING ONCE A
000680*                       MARKET IS RESOLVED.  NOTED SO NOBODY
000690*                       WIRES IT IN BY MISTAKE.
000700*   052003 WK  CR-2202  USERLOG CALL REMOVED, REPLACED WITH A
000710*                       DISPLAY OF LOGMSG-REC, MATCHING
000720*                       MKTTRADE'S CR-2201 ON THE SAME DATE.
000730*   071003 WK  CR-2204  ADDED 1300-SETTLE-ONE-USER, THE SINGLE-
000740*                       USER SETTLEMENT ENTRY POINT THE ORIGINAL
000750*                       SPEC CALLED FOR BUT THAT NEVER GOT
000760*                       BUILT.  UNLIKE THE NIGHTLY PASS, WHICH
000770*                       SKIPS AN UNRESOLVED MARKET OR AN ALREADY
000780*                       -SETTLED POSITION, THIS ENTRY POINT
000790*                       ERRORS ON EITHER ONE (WS-1USER-STATUS-
000800*                       SW).  NO CALLER TODAY -- SAME SITUATION
000810*                       AS LMSRMATH'S SHARES-FOR-AMOUNT, CR-1207
000820*                       IN THAT MODULE'S LOG -- LEFT IN FOR WHEN
000830*                       AN ONLINE CORRECTION SCREEN IS BUILT.
000840*   072303 WK  CR-2208  AUDIT PASS -- NO LOGIC CHANGE.  ADDED
000850*                       IN-LINE COMMENTARY TO THE PROCEDURE
000860*                       PARAGRAPHS, WHICH HAD BANNERS BUT LITTLE
000870*                       ELSE -- BROUGHT THIS MODULE UP TO THE
000880*                       SAME COMMENT DENSITY AS MKTTRADE AND
000890*                       LMSRMATH AFTER THEIR OWN RECENT PASSES.
000900****************************************************************
000910*   THIS IS THE NIGHTLY SETTLEMENT PASS.  IT WALKS EVERY MARKET
000920*   ON THE MARKET FILE; FOR EACH ONE ALREADY FLIPPED TO RESOLVED
000930*   BY THE ADJUDICATION FORM, IT PAYS OFF EVERY UN-SETTLED
000940*   POSITION AGAINST THAT MARKET AT A FLAT $1 PER WINNING SHARE.
000950*   A MARKET THAT IS NOT YET RESOLVED, OR IS RESOLVED BUT CARRIES
000960*   NO OUTCOME, IS SKIPPED FOR THIS PASS, NOT ABENDED -- IT WILL
000970*   BE PICKED UP ON A LATER RUN ONCE ADJUDICATION CATCHES UP.
000980*   THIS PROGRAM NEVER PERFORMS THE OPEN-TO-RESOLVED TRANSITION
000990*   ITSELF AND NEVER REWRITES MARKETS-FILE.
001000****************************************************************
001010 ENVIRONMENT DIVISION.
001020*   SAME HOST BOTH SIDES -- SOURCE AND OBJECT COMPUTER ARE THE
001030*   SAME UNISYS-A-SERIES PRODUCTION LPAR THIS SHOP COMPILES
001040*   AND RUNS THE WHOLE MKTAPP SUITE ON.
001050 CONFIGURATION SECTION.
001060 SOURCE-COMPUTER.  UNISYS-A-SERIES.
001070 OBJECT-COMPUTER.  UNISYS-A-SERIES.
001080*   UPSI-0 GATES THE SKIP-TRACE DISPLAY IN 1100 -- OFF ON A
001090*   NORMAL PRODUCTION RUN, TURNED ON FROM THE JCL WHEN SOMEONE
001100*   NEEDS TO SEE WHICH MARKETS ARE STILL WAITING ON
001110*   ADJUDICATION.
001120 SPECIAL-NAMES.
001130     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
001140            OFF STATUS IS WS-TRACE-SWITCH-OFF.
001150 INPUT-OUTPUT SECTION.
001160 FILE-CONTROL.
001170*       ALL THREE FILES ARE READ IN FULL AT THE START OF THE RUN
001180*       AND (EXCEPT MARKETS-FILE) REWRITTEN IN FULL AT THE END --
001190*       SAME LOGICAL NAMES MKTTRADE USES FOR THE SAME FILES, SO
001200*       A JCL CHANGE TO ONE JOB'S DD STATEMENTS COVERS BOTH.
001210     SELECT MARKETS-FILE ASSIGN TO "MARKETS"
001220         ORGANIZATION LINE SEQUENTIAL
001230         STATUS FS-MARKETS.
001240     SELECT USERS-FILE ASSIGN TO "USERS"
001250         ORGANIZATION LINE SEQUENTIAL
001260         STATUS FS-USERS.
001270     SELECT POSITIONS-FILE ASSIGN TO "POSITIONS"
001280         ORGANIZATION LINE SEQUENTIAL
001290         STATUS FS-POSITIONS.
001300****************************************************************
001310 DATA DIVISION.
001320 FILE SECTION.
001330****************************************************************
001340*   FD-LEVEL RECORDS CARRY THEIR OWN FILE-MKT-/FILE-USR-/
001350*   FILE-POS- PREFIX SO THEY NEVER COLLIDE WITH THE WORKING-
001360*   STORAGE COPYBOOK FIELDS OF THE SAME RECORD, THE SAME HABIT
001370*   USED IN MKTTRADE.
001380****************************************************************
001390*   MARKETS-FILE LAYOUT MATCHES MKTTRADE'S COPY OF THE SAME
001400*   RECORD -- KEPT AS AN INLINE FD HERE RATHER THAN A SHARED
001410*   COPYBOOK, THE SAME CHOICE MKTTRADE MADE FOR ITS OWN FD.
001420 FD  MARKETS-FILE; RECORD 200.
001430 01  FILE-MKT-REC.
001440     05  FILE-MKT-ID                 PIC X(10).
001450     05  FILE-MKT-NAME               PIC X(40).
001460     05  FILE-MKT-DESCRIPTION        PIC X(60).
001470     05  FILE-MKT-Q-YES              PIC S9(9)V9(4).
001480     05  FILE-MKT-Q-NO               PIC S9(9)V9(4).
001490     05  FILE-MKT-LIQUIDITY-B        PIC S9(7)V9(4).
001500*       "O" OPEN OR "R" RESOLVED -- SEE MKT-STATUS-OPEN/
001510*       MKT-STATUS-RESOLVED 88-LEVELS ON THE TABLE COPY.
001520     05  FILE-MKT-STATUS             PIC X(1).
001530*       BLANK UNTIL RESOLVED, THEN "Y" OR "N".
001540     05  FILE-MKT-RESOLVED-OUTCOME   PIC X(1).
001550     05  FILLER                      PIC X(51).
001560 FD  USERS-FILE; RECORD 50.
001570 01  FILE-USR-REC.
001580*       50-BYTE RECORD -- SMALLEST OF THE THREE FILES, SINCE A
001590*       USER ROW CARRIES NO NAME OR ADDRESS, ONLY THE CASH
001600*       BALANCE THIS PASS SETTLES INTO.
001610     05  FILE-USR-ID                 PIC X(10).
001620*       CASH BALANCE -- THIS IS THE FIELD 9110 PAYS INTO.
001630     05  FILE-USR-BALANCE            PIC S9(9)V99.
001640     05  FILLER                      PIC X(29).
001650 FD  POSITIONS-FILE; RECORD 100.
001660 01  FILE-POS-REC.
001670*       TOGETHER, USER-ID AND MARKET-ID FORM THE COMPOUND KEY
001680*       1320 AND MKTTRADE'S 2200 BOTH SEARCH ON.
001690     05  FILE-POS-USER-ID            PIC X(10).
001700     05  FILE-POS-MARKET-ID          PIC X(10).
001710     05  FILE-POS-YES-SHARES         PIC S9(9)V9(4).
001720     05  FILE-POS-NO-SHARES          PIC S9(9)V9(4).
001730*       "N" UNTIL 1220 PAYS IT, THEN "Y" FOR GOOD (CR-1288).
001740     05  FILE-POS-SETTLED            PIC X(1).
001750     05  FILLER                      PIC X(53).
001760 WORKING-STORAGE SECTION.
001770****************************************************************
001780*   FILE STATUS -- ONE STATUS-1/STATUS-2 PAIR PER FILE.
001790****************************************************************
001800*       ONLY FS-USERS-1/FS-POSITIONS-1 ARE EVER TESTED IN THIS
001810*       PROGRAM (ON THE WRITE SIDE, IN 9110/9210) -- MARKETS IS
001820*       LOAD-ONLY SO ITS STATUS PAIR IS CARRIED BUT NOT CHECKED.
001830 01  FS-MARKETS.
001840     05  FS-MARKETS-1                PIC X.
001850     05  FS-MARKETS-2                PIC X.
001860 01  FS-USERS.
001870     05  FS-USERS-1                  PIC X.
001880     05  FS-USERS-2                  PIC X.
001890 01  FS-POSITIONS.
001900     05  FS-POSITIONS-1              PIC X.
001910     05  FS-POSITIONS-2              PIC X.
001920****************************************************************
001930*   LOG MESSAGE RECORD.  CR-2202 -- DISPLAYED TO SYSOUT INSTEAD
001940*   OF CALLING USERLOG, SINCE THIS RUNS AS PLAIN BATCH.
001950****************************************************************
001960 01  LOGMSG-REC.
001970*       PROGRAM-ID TAG SO A GREP OF THE JOB LOG SHOWS WHICH
001980*       PROGRAM PUT OUT A GIVEN LINE.
001990     05  FILLER                      PIC X(9)
002000                                      VALUE "MKTSETL  ".
002010*       THE ACTUAL MESSAGE TEXT -- CALLERS STRING OR MOVE INTO
002020*       THIS FIELD BEFORE PERFORM DO-USERLOG.
002030     05  LOGMSG-TEXT                 PIC X(51).
002040****************************************************************
002050*   PROGRAM SWITCHES.
002060****************************************************************
002070 01  WS-FILE-SWITCHES.
002080*       ONE SHARED EOF SWITCH SERVES ALL THREE 0nnn LOAD LOOPS
002090*       IN TURN -- EACH LOAD PARAGRAPH RESETS IT TO "N" BEFORE
002100*       ITS OWN PRIMING READ, SO THERE IS NO CROSS-TALK.
002110     05  WS-EOF-SWITCH               PIC X(1) VALUE "N".
002120         88  WS-END-OF-FILE              VALUE "Y".
002130*       SHARED BETWEEN 1100 (NIGHTLY PASS) AND 1310 (SINGLE-USER
002140*       ENTRY POINT) -- SAFE SINCE THE TWO NEVER RUN AT ONCE.
002150     05  WS-MARKET-OK-SW              PIC X(1) VALUE "N".
002160         88  WS-MARKET-OK                VALUE "Y".
002170*       SET BY 2100, TESTED BY 1220 -- SEE THE ABEND GUARD THERE.
002180     05  WS-USER-FOUND-SW             PIC X(1) VALUE "N".
002190         88  WS-USER-FOUND               VALUE "Y".
002200*       SET BY 1320, TESTED BY 1300 -- THE "NO POSITION" LEG OF
002210*       RULE S1 FOR THE SINGLE-USER ENTRY POINT.
002220     05  WS-POSITION-FOUND-SW         PIC X(1) VALUE "N".
002230         88  WS-POSITION-FOUND           VALUE "Y".
002240     05  FILLER                      PIC X(1).
002250****************************************************************
002260*   TABLE ROW COUNTS AND CAPACITY LIMITS -- ALL COMP.
002270*   WS-TABLE-COUNTERS-X IS AN EYEBALL REDEFINE ONLY, NOT READ BY
002280*   ANY PARAGRAPH BELOW, SO A MAINTAINER CAN SEE THE BINARY
002290*   BYTES IN A TRACE DUMP -- SAME HABIT AS LMSRMATH'S
002300*   WS-EXP-ARG-INT.
002310****************************************************************
002320 01  WS-TABLE-COUNTERS.
002330*       ALSO DOUBLES AS THE OCCURS DEPENDING ON FOR MARKET-
002340*       TABLE BELOW -- BUMPED BY 0110 AS EACH ROW LOADS.
002350     05  WS-MARKET-COUNT             PIC S9(4) COMP VALUE ZERO.
002360*       SAME ROLE FOR USER-TABLE, BUMPED BY 0210.
002370     05  WS-USER-COUNT               PIC S9(4) COMP VALUE ZERO.
002380*       SAME ROLE FOR POSITION-TABLE, BUMPED BY 0310.
002390     05  WS-POSITION-COUNT           PIC S9(4) COMP VALUE ZERO.
002400     05  FILLER                      PIC X(1).
002410 01  WS-TABLE-COUNTERS-X REDEFINES WS-TABLE-COUNTERS.
002420*       ALL THREE COMP COUNTERS AS SIX RAW BYTES AT ONCE -- A
002430*       DUMP READS THE BINARY DIRECTLY, NO UNPACKING BY HAND.
002440     05  WS-TABLE-COUNTERS-ALPHA     PIC X(6).
002450     05  FILLER                      PIC X(1).
002460*       SAME CEILINGS MKTTRADE CARRIES FOR THE SAME THREE
002470*       TABLES -- KEPT IN STEP BY HAND SINCE THE TWO PROGRAMS
002480*       DO NOT SHARE A COPYBOOK FOR THIS GROUP.
002490 01  WS-TABLE-LIMITS.
002500     05  WS-MARKET-MAX               PIC S9(4) COMP VALUE 200.
002510     05  WS-USER-MAX                 PIC S9(4) COMP VALUE 1000.
002520     05  WS-POSITION-MAX             PIC S9(4) COMP VALUE 3000.
002530     05  FILLER                      PIC X(1).
002540****************************************************************
002550*   RUN COUNTERS FOR THE COMPLETION MESSAGE (CR-1790).
002560*   WS-RUN-COUNTERS-X IS AN EYEBALL REDEFINE ONLY, NOT READ BY
002570*   ANY PARAGRAPH BELOW, SO A MAINTAINER CAN SEE THE BINARY
002580*   BYTES IN A TRACE DUMP -- SAME HABIT AS LMSRMATH'S
002590*   WS-EXP-ARG-INT.
002600****************************************************************
002610 01  WS-RUN-COUNTERS.
002620*       BUMPED BY 1100 WHEN A MARKET'S POSITIONS GET SETTLED.
002630     05  WS-MARKETS-SETTLED-CT       PIC S9(4) COMP VALUE ZERO.
002640*       BUMPED BY 1100 WHEN A MARKET IS NOT YET RESOLVED.
002650     05  WS-MARKETS-SKIPPED-CT       PIC S9(4) COMP VALUE ZERO.
002660*       BUMPED BY 1220 EACH TIME IT ACTUALLY PAYS A ROW --
002670*       SHARED BY BOTH THE NIGHTLY PASS AND THE SINGLE-USER
002680*       ENTRY POINT, SO IT COUNTS BOTH KINDS OF PAYOFF.
002690     05  WS-POSITIONS-PAID-CT        PIC S9(4) COMP VALUE ZERO.
002700     05  FILLER                      PIC X(1).
002710 01  WS-RUN-COUNTERS-X REDEFINES WS-RUN-COUNTERS.
002720*       SAME EYEBALL TRICK AS WS-TABLE-COUNTERS-ALPHA ABOVE, FOR
002730*       THE THREE COMPLETION-MESSAGE COUNTERS INSTEAD.
002740     05  WS-RUN-COUNTERS-ALPHA       PIC X(6).
002750     05  FILLER                      PIC X(1).
002760*       ZERO-SUPPRESSED EDIT FIELDS FOR THE COMPLETION MESSAGE --
002770*       THE COMP COUNTERS ABOVE CANNOT GO STRAIGHT INTO A STRING
002780*       STATEMENT, SO THEY ARE MOVED HERE FIRST.
002790 01  WS-RUN-COUNTERS-DISPLAY.
002800*       MAX FOUR DIGITS EACH -- SAFELY ABOVE THE 200/1000/3000
002810*       TABLE CEILINGS ABOVE, SO NONE OF THE THREE CAN OVERFLOW
002820*       THE EDIT FIELD.
002830     05  WS-MARKETS-SETTLED-D        PIC ZZZ9.
002840     05  WS-MARKETS-SKIPPED-D        PIC ZZZ9.
002850     05  WS-POSITIONS-PAID-D         PIC ZZZ9.
002860     05  FILLER                      PIC X(1).
002870****************************************************************
002880*   MARKET/USER/POSITION TABLES.  COPY MARKETW/USERREC/POSNREC
002890*   REPLACING BUMPS THE COPYBOOK'S OWN 05 LEVEL TO 10 SINCE THE
002900*   FIELDS NEST ONE LEVEL DEEPER HERE THAN THEY DO IN THE
002910*   COPYBOOK'S OWN COMMENT BANNER.  SAME DESIGN AS MKTTRADE.
002920****************************************************************
002930 01  MARKET-TABLE.
002940*       MKT-IDX IS SET BY 0160'S VARYING, 1100'S VARYING, AND
002950*       1310'S SEARCH -- ONLY ONE OF THE THREE IS EVER WALKING
002960*       THE TABLE AT A GIVEN MOMENT.
002970     05  MARKET-TABLE-ENTRY OCCURS 1 TO 200 TIMES
002980             DEPENDING ON WS-MARKET-COUNT
002990             INDEXED BY MKT-IDX.
003000         COPY MARKETW REPLACING ==05== BY ==10==.
003010 01  USER-TABLE.
003020     05  USER-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
003030             DEPENDING ON WS-USER-COUNT
003040             INDEXED BY USR-IDX.
003050         COPY USERREC REPLACING ==05== BY ==10==.
003060 01  POSITION-TABLE.
003070*       POS-IDX IS SET BY 1200'S VARYING AND 1320'S SEARCH --
003080*       SAME ONE-WALKER-AT-A-TIME RULE AS MARKET-TABLE ABOVE.
003090     05  POSITION-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
003100             DEPENDING ON WS-POSITION-COUNT
003110             INDEXED BY POS-IDX.
003120         COPY POSNREC REPLACING ==05== BY ==10==.
003130****************************************************************
003140*   WINNING-SHARE WORK AREA (RULE S2/S3).  COMP-3 TO MATCH THE
003150*   SHARE-COUNT PRECISION LMSRMATH CARRIES (CR-1022 IN THAT
003160*   MODULE'S LOG) EVEN THOUGH THIS PROGRAM NEVER CALLS IT.
003170*   WS-WINNING-SHARES-X IS AN EYEBALL REDEFINE ONLY, NOT READ BY
003180*   ANY PARAGRAPH BELOW, SO A MAINTAINER CAN SEE THE PACKED
003190*   BYTES IN A TRACE DUMP.
003200****************************************************************
003210 01  WS-WINNING-SHARES-WORK.
003220     05  WS-WINNING-SHARES           PIC S9(9)V9(4) COMP-3.
003230     05  WS-WINNING-SHARES-X REDEFINES WS-WINNING-SHARES
003240                                      PIC S9(13) COMP-3.
003250     05  FILLER                      PIC X(1).
003260****************************************************************
003270*   SINGLE-USER SETTLEMENT REQUEST AREA (CR-2204).  THE SPEC
003280*   THIS PASS IS BUILT AGAINST CALLS FOR A SINGLE-USER
003290*   SETTLEMENT ENTRY POINT SEPARATE FROM THE NIGHTLY WALK ABOVE.
003300*   NOTHING IN THIS PROGRAM'S OWN 0000-MAIN SETS THESE FIELDS
003310*   TODAY -- THEY EXIST SO 1300-SETTLE-ONE-USER CAN BE PERFORMED
003320*   BY SOMETHING THAT KNOWS ONE SPECIFIC USER AND MARKET, SUCH AS
003330*   A CUSTOMER-SERVICE CORRECTION RUN, ONCE ONE IS BUILT.
003340****************************************************************
003350 01  WS-1USER-REQUEST.
003360*       CALLER SETS BOTH FIELDS BEFORE PERFORM 1300-SETTLE-
003370*       ONE-USER THRU 1300-EXIT.
003380*       THE USER TO PAY -- MUST ALREADY BE ON USER-TABLE.
003390     05  WS-1USER-USER-ID             PIC X(10).
003400*       THE MARKET TO SETTLE AGAINST -- MUST ALREADY BE ON
003410*       MARKET-TABLE, RESOLVED, AND CARRYING AN OUTCOME.
003420     05  WS-1USER-MARKET-ID           PIC X(10).
003430     05  FILLER                      PIC X(1).
003440 01  WS-1USER-RESULT.
003450*       ONE OF THE FOUR 88-LEVELS BELOW IS TRUE WHEN 1300
003460*       RETURNS -- "0" IS THE ONLY SUCCESS CASE, THE OTHER
003470*       THREE ARE DISTINCT REASONS NOT TO PAY.
003480     05  WS-1USER-STATUS-SW          PIC X(1) VALUE "0".
003490         88  WS-1USER-SETTLE-OK          VALUE "0".
003500         88  WS-1USER-NO-POSITION        VALUE "1".
003510         88  WS-1USER-ALREADY-SETTLED    VALUE "2".
003520         88  WS-1USER-MARKET-NOT-READY   VALUE "3".
003530     05  FILLER                      PIC X(1).
003540 PROCEDURE DIVISION.
003550****************************************************************
003560*   0000-MAIN -- TOP-LEVEL DRIVER.  LOAD, VALIDATE, SETTLE,
003570*   REWRITE USERS/POSITIONS (BATCH FLOW STEPS 3/4).  MARKETS-
003580*   FILE IS LOADED AND VALIDATED BUT NEVER REWRITTEN (CR-2140).
003590****************************************************************
003600 0000-MAIN.
003610*       LOAD ALL THREE FILES INTO TABLES BEFORE TOUCHING ANY OF
003620*       THEM -- SETTLEMENT NEEDS THE FULL MARKET AND POSITION
003630*       PICTURE IN MEMORY AT ONCE, NOT A RECORD-AT-A-TIME PASS.
003640     PERFORM 0100-LOAD-MARKETS THRU 0100-EXIT.
003650     PERFORM 0150-EDIT-MARKETS THRU 0150-EXIT.
003660     PERFORM 0200-LOAD-USERS THRU 0200-EXIT.
003670     PERFORM 0300-LOAD-POSITIONS THRU 0300-EXIT.
003680     PERFORM 1000-SETTLE-MARKETS THRU 1000-EXIT.
003690*       ONLY USERS AND POSITIONS COME BACK OUT -- MARKETS-FILE
003700*       IS READ-ONLY TO THIS PROGRAM, SEE CR-2140 ABOVE.
003710     PERFORM 9100-REWRITE-USERS THRU 9100-EXIT.
003720     PERFORM 9200-REWRITE-POSITIONS THRU 9200-EXIT.
003730     MOVE WS-MARKETS-SETTLED-CT TO WS-MARKETS-SETTLED-D.
003740     MOVE WS-MARKETS-SKIPPED-CT TO WS-MARKETS-SKIPPED-D.
003750     MOVE WS-POSITIONS-PAID-CT TO WS-POSITIONS-PAID-D.
003760*       ONE-LINE OPERATOR MESSAGE (CR-1790) -- HOW MANY MARKETS
003770*       WERE ACTUALLY SETTLED THIS RUN VERSUS STILL WAITING ON
003780*       ADJUDICATION, AND HOW MANY POSITIONS GOT PAID.
003790     STRING "RUN COMPLETE - MKTS SETTLED " WS-MARKETS-SETTLED-D
003800         " SKIPPED " WS-MARKETS-SKIPPED-D " POSITIONS PAID "
003810         WS-POSITIONS-PAID-D DELIMITED BY SIZE
003820         INTO LOGMSG-TEXT.
003830     PERFORM DO-USERLOG.
003840     MOVE ZERO TO RETURN-CODE.
003850     STOP RUN.
003860****************************************************************
003870*   0100 SERIES -- LOAD MARKETS-FILE INTO MARKET-TABLE.
003880****************************************************************
003890 0100-LOAD-MARKETS.
003900*       PRIMING READ BEFORE THE PERFORM UNTIL, THE STANDARD
003910*       HOUSE PATTERN FOR A SEQUENTIAL FILE LOAD LOOP.
003920     OPEN INPUT MARKETS-FILE.
003930     MOVE "N" TO WS-EOF-SWITCH.
003940     READ MARKETS-FILE
003950         AT END MOVE "Y" TO WS-EOF-SWITCH.
003960     PERFORM 0110-LOAD-ONE-MARKET THRU 0110-EXIT
003970         UNTIL WS-END-OF-FILE.
003980     CLOSE MARKETS-FILE.
003990 0100-EXIT.
004000     EXIT.
004010*   ONE ROW, ONE TABLE ENTRY -- CALLED ONCE PER RECORD BY THE
004020*   PERFORM UNTIL ABOVE.
004030 0110-LOAD-ONE-MARKET.
004040*       CR-1504 -- BOUNDS CHECK BEFORE THE SUBSCRIPTED MOVES
004050*       BELOW EVER TOUCH THE TABLE, SAME HABIT AS MKTTRADE'S
004060*       OWN TABLE-FULL CHECKS.
004070     ADD 1 TO WS-MARKET-COUNT.
004080     IF WS-MARKET-COUNT > WS-MARKET-MAX
004090         MOVE "MARKET TABLE FULL" TO LOGMSG-TEXT
004100         PERFORM 9900-ABEND.
004110     MOVE FILE-MKT-ID TO MKT-ID (WS-MARKET-COUNT).
004120     MOVE FILE-MKT-NAME TO MKT-NAME (WS-MARKET-COUNT).
004130     MOVE FILE-MKT-DESCRIPTION
004140         TO MKT-DESCRIPTION (WS-MARKET-COUNT).
004150     MOVE FILE-MKT-Q-YES TO MKT-Q-YES (WS-MARKET-COUNT).
004160     MOVE FILE-MKT-Q-NO TO MKT-Q-NO (WS-MARKET-COUNT).
004170     MOVE FILE-MKT-LIQUIDITY-B
004180         TO MKT-LIQUIDITY-B (WS-MARKET-COUNT).
004190     MOVE FILE-MKT-STATUS TO MKT-STATUS (WS-MARKET-COUNT).
004200     MOVE FILE-MKT-RESOLVED-OUTCOME
004210         TO MKT-RESOLVED-OUTCOME (WS-MARKET-COUNT).
004220     READ MARKETS-FILE
004230         AT END MOVE "Y" TO WS-EOF-SWITCH.
004240 0110-EXIT.
004250     EXIT.
004260****************************************************************
004270*   0150 SERIES -- M1/M4/M-V1 INVARIANT CHECK, LOAD TIME ONLY
004280*   (CR-1095).  MARKETS-FILE IS NEVER SAVED BY THIS PROGRAM SO
004290*   THERE IS NO SECOND, SAVE-TIME PASS HERE THE WAY MKTTRADE
004300*   HAS ONE (CR-1613).
004310****************************************************************
004320 0150-EDIT-MARKETS.
004330     PERFORM 0160-EDIT-ONE-MARKET THRU 0160-EXIT
004340         VARYING MKT-IDX FROM 1 BY 1
004350         UNTIL MKT-IDX > WS-MARKET-COUNT.
004360 0150-EXIT.
004370     EXIT.
004380 0160-EDIT-ONE-MARKET.
004390*       M1/M4: SHARE TOTALS CANNOT BE NEGATIVE AND B MUST BE
004400*       POSITIVE -- THE SAME GUARD LMSRMATH ENFORCES ON ITS OWN
004410*       SIDE OF THE CALL, DUPLICATED HERE SINCE THIS PROGRAM
004420*       NEVER CALLS LMSRMATH TO GET THE CHECK FOR FREE.
004430     IF MKT-Q-YES (MKT-IDX) < ZERO
004440             OR MKT-Q-NO (MKT-IDX) < ZERO
004450             OR MKT-LIQUIDITY-B (MKT-IDX) NOT > ZERO
004460         MOVE "MARKET INVARIANT FAILED" TO LOGMSG-TEXT
004470         PERFORM 9900-ABEND.
004480*       M-V1: AN OPEN MARKET SHOULD NOT YET CARRY AN OUTCOME.
004490     IF MKT-STATUS-OPEN (MKT-IDX)
004500             AND MKT-RESOLVED-OUTCOME (MKT-IDX) NOT = SPACE
004510         MOVE "OPEN MARKET HAS AN OUTCOME" TO LOGMSG-TEXT
004520         PERFORM 9900-ABEND.
004530*       M-V1'S MIRROR IMAGE: A RESOLVED MARKET MUST CARRY ONE.
004540     IF MKT-STATUS-RESOLVED (MKT-IDX)
004550             AND MKT-RESOLVED-OUTCOME (MKT-IDX) = SPACE
004560         MOVE "RESOLVED MARKET HAS NO OUTCOME" TO LOGMSG-TEXT
004570         PERFORM 9900-ABEND.
004580 0160-EXIT.
004590     EXIT.
004600****************************************************************
004610*   0200 SERIES -- LOAD USERS-FILE INTO USER-TABLE.
004620****************************************************************
004630 0200-LOAD-USERS.
004640*       SAME PRIMING-READ SHAPE AS 0100 ABOVE.
004650     OPEN INPUT USERS-FILE.
004660     MOVE "N" TO WS-EOF-SWITCH.
004670     READ USERS-FILE
004680         AT END MOVE "Y" TO WS-EOF-SWITCH.
004690     PERFORM 0210-LOAD-ONE-USER THRU 0210-EXIT
004700         UNTIL WS-END-OF-FILE.
004710     CLOSE USERS-FILE.
004720 0200-EXIT.
004730     EXIT.
004740*   SAME ONE-ROW-PER-CALL SHAPE AS 0110 ABOVE.
004750 0210-LOAD-ONE-USER.
004760*       SAME TABLE-FULL PATTERN AS 0110 ABOVE (CR-1504).
004770     ADD 1 TO WS-USER-COUNT.
004780     IF WS-USER-COUNT > WS-USER-MAX
004790         MOVE "USER TABLE FULL" TO LOGMSG-TEXT
004800         PERFORM 9900-ABEND.
004810     MOVE FILE-USR-ID TO USR-ID (WS-USER-COUNT).
004820     MOVE FILE-USR-BALANCE TO USR-BALANCE (WS-USER-COUNT).
004830     READ USERS-FILE
004840         AT END MOVE "Y" TO WS-EOF-SWITCH.
004850 0210-EXIT.
004860     EXIT.
004870****************************************************************
004880*   0300 SERIES -- LOAD POSITIONS-FILE INTO POSITION-TABLE.
004890****************************************************************
004900 0300-LOAD-POSITIONS.
004910*       SAME PRIMING-READ SHAPE AS 0100/0200 ABOVE.
004920     OPEN INPUT POSITIONS-FILE.
004930     MOVE "N" TO WS-EOF-SWITCH.
004940     READ POSITIONS-FILE
004950         AT END MOVE "Y" TO WS-EOF-SWITCH.
004960     PERFORM 0310-LOAD-ONE-POSITION THRU 0310-EXIT
004970         UNTIL WS-END-OF-FILE.
004980     CLOSE POSITIONS-FILE.
004990 0300-EXIT.
005000     EXIT.
005010*   SAME ONE-ROW-PER-CALL SHAPE AS 0110/0210 ABOVE.
005020 0310-LOAD-ONE-POSITION.
005030*       SAME TABLE-FULL PATTERN AGAIN (CR-1504).  POSITIONS IS
005040*       THE LARGEST OF THE THREE TABLES SINCE ONE USER CAN HOLD
005050*       A POSITION IN MANY MARKETS.
005060     ADD 1 TO WS-POSITION-COUNT.
005070     IF WS-POSITION-COUNT > WS-POSITION-MAX
005080         MOVE "POSITION TABLE FULL" TO LOGMSG-TEXT
005090         PERFORM 9900-ABEND.
005100     MOVE FILE-POS-USER-ID TO POS-USER-ID (WS-POSITION-COUNT).
005110     MOVE FILE-POS-MARKET-ID
005120         TO POS-MARKET-ID (WS-POSITION-COUNT).
005130     MOVE FILE-POS-YES-SHARES
005140         TO POS-YES-SHARES (WS-POSITION-COUNT).
005150     MOVE FILE-POS-NO-SHARES
005160         TO POS-NO-SHARES (WS-POSITION-COUNT).
005170     MOVE FILE-POS-SETTLED TO POS-SETTLED (WS-POSITION-COUNT).
005180     READ POSITIONS-FILE
005190         AT END MOVE "Y" TO WS-EOF-SWITCH.
005200 0310-EXIT.
005210     EXIT.
005220****************************************************************
005230*   1000 SERIES -- ONE PASS OVER EVERY MARKET ON THE TABLE
005240*   (BATCH FLOW STEP 3).
005250****************************************************************
005260 1000-SETTLE-MARKETS.
005270*       ONE PASS, TOP TO BOTTOM OF THE TABLE -- NO SORTING OR
005280*       PRIORITIZING BY MARKET, SINCE EVERY RESOLVED MARKET GETS
005290*       SETTLED IN THE SAME RUN REGARDLESS OF ORDER.
005300     PERFORM 1100-SETTLE-ONE-MARKET THRU 1100-EXIT
005310         VARYING MKT-IDX FROM 1 BY 1
005320         UNTIL MKT-IDX > WS-MARKET-COUNT.
005330 1000-EXIT.
005340     EXIT.
005350****************************************************************
005360*   1100 -- RULE S1.  A MARKET NOT RESOLVED, OR RESOLVED WITH NO
005370*   OUTCOME, IS SKIPPED FOR THIS PASS -- NOT AN ABEND, SINCE AN
005380*   UNRESOLVED MARKET IS THE NORMAL DAY-TO-DAY STATE (CR-1094).
005390*   THE SECOND HALF OF THE TEST (BLANK OUTCOME ON A RESOLVED
005400*   MARKET) SHOULD NEVER FIRE SINCE 0160 ABOVE ALREADY ABENDS ON
005410*   THAT COMBINATION AT LOAD TIME -- LEFT IN AS A BELT-AND-
005420*   BRACES CHECK PER S1'S OWN WORDING.
005430****************************************************************
005440 1100-SETTLE-ONE-MARKET.
005450     MOVE "N" TO WS-MARKET-OK-SW.
005460     IF MKT-STATUS-RESOLVED (MKT-IDX)
005470             AND MKT-RESOLVED-OUTCOME (MKT-IDX) NOT = SPACE
005480         MOVE "Y" TO WS-MARKET-OK-SW.
005490     IF WS-MARKET-OK
005500         ADD 1 TO WS-MARKETS-SETTLED-CT
005510         PERFORM 1200-SETTLE-POSITIONS THRU 1200-EXIT
005520     ELSE
005530*           THE UPSI-0 SWITCH GATES THIS DISPLAY -- ON A LARGE
005540*           FILE MOST MARKETS ARE STILL OPEN, SO THE UNGATED
005550*           TRACE WOULD FLOOD SYSOUT ON EVERY ORDINARY RUN.
005560         ADD 1 TO WS-MARKETS-SKIPPED-CT
005570         IF WS-TRACE-SWITCH-ON
005580             MOVE "SKIP: MARKET NOT RESOLVED" TO LOGMSG-TEXT
005590             DISPLAY LOGMSG-REC
005600             DISPLAY MKT-ID (MKT-IDX).
005610 1100-EXIT.
005620     EXIT.
005630****************************************************************
005640*   1200 -- WALK THE WHOLE POSITION TABLE FOR THIS MARKET.  A
005650*   LINEAR SCAN, NOT A SEARCH, SINCE THE TABLE IS NOT KEYED OR
005660*   SORTED BY MARKET ID -- MANY USERS MAY HOLD THE SAME MARKET.
005670****************************************************************
005680 1200-SETTLE-POSITIONS.
005690*       THE FULL TABLE IS WALKED FOR EVERY RESOLVED MARKET --
005700*       O(MARKETS TIMES POSITIONS) IN THE WORST CASE, ACCEPTED
005710*       AS FINE AT THIS SHOP'S VOLUMES (SEE THE TABLE LIMITS).
005720     PERFORM 1210-SETTLE-ONE-POSITION THRU 1210-EXIT
005730         VARYING POS-IDX FROM 1 BY 1
005740         UNTIL POS-IDX > WS-POSITION-COUNT.
005750 1200-EXIT.
005760     EXIT.
005770****************************************************************
005780*   1210 -- RULES S2/S3/S4/S5 FOR ONE POSITION ROW.  SKIPS A ROW
005790*   FOR ANOTHER MARKET AND SKIPS A ROW ALREADY SETTLED (CR-1288).
005800*   THE ACTUAL PAYOFF MUTATION IS IN 1220 BELOW, SHARED WITH THE
005810*   SINGLE-USER ENTRY POINT (CR-2204).
005820****************************************************************
005830 1210-SETTLE-ONE-POSITION.
005840*       WRONG MARKET FOR THIS ROW -- NOTHING TO DO ON THIS PASS.
005850     IF POS-MARKET-ID (POS-IDX) NOT = MKT-ID (MKT-IDX)
005860         GO TO 1210-EXIT.
005870*       CR-1288 -- A PRIOR RUN ALREADY PAID THIS ROW.  WITHOUT
005880*       THIS CHECK A RERUN AFTER AN ABENDED REWRITE PAYS TWICE.
005890     IF POS-IS-SETTLED (POS-IDX)
005900         GO TO 1210-EXIT.
005910     PERFORM 1220-PAY-ONE-POSITION THRU 1220-EXIT.
005920 1210-EXIT.
005930     EXIT.
005940*   GO TO INTO THE PARAGRAPH'S OWN EXIT LINE, THE HOUSE IDIOM
005950*   FOR AN EARLY-OUT INSTEAD OF NESTING THE REMAINING LOGIC
005960*   INSIDE AN IF.
005970****************************************************************
005980*   1220 -- THE PAYOFF MUTATION ITSELF (RULES S2/S3), FACTORED
005990*   OUT SO BOTH THE NIGHTLY PASS (1210) AND THE SINGLE-USER ENTRY
006000*   POINT (1300, CR-2204) SHARE ONE COPY OF IT.  CALLER MUST HAVE
006010*   MKT-IDX POINTING AT A RESOLVED MARKET WITH AN OUTCOME AND
006020*   POS-IDX POINTING AT AN UN-SETTLED POSITION BEFORE THIS RUNS.
006030****************************************************************
006040 1220-PAY-ONE-POSITION.
006050*       A POSITION ROW WITH NO MATCHING USER IS A DATA INTEGRITY
006060*       FAILURE, NOT A NORMAL SKIP CASE -- ABEND RATHER THAN
006070*       SILENTLY LOSE A PAYOUT.
006080     PERFORM 2100-FIND-USER-FOR-POSITION THRU 2100-EXIT.
006090     IF NOT WS-USER-FOUND
006100         MOVE "POSITION USER NOT ON FILE" TO LOGMSG-TEXT
006110         PERFORM 9900-ABEND.
006120*       RULE S2: PAY $1 PER SHARE HELD ON THE WINNING SIDE ONLY
006130*       -- THE LOSING SIDE'S SHARES ARE WORTH NOTHING.
006140     IF MKT-OUTCOME-YES (MKT-IDX)
006150         MOVE POS-YES-SHARES (POS-IDX) TO WS-WINNING-SHARES
006160     ELSE
006170         MOVE POS-NO-SHARES (POS-IDX) TO WS-WINNING-SHARES.
006180     ADD WS-WINNING-SHARES TO USR-BALANCE (USR-IDX).
006190*       RULE S3: BOTH SIDES OF THE POSITION ZERO OUT ONCE PAID,
006200*       WINNING SIDE INCLUDED -- THE SHARES CONVERTED TO CASH.
006210     MOVE ZERO TO POS-YES-SHARES (POS-IDX).
006220     MOVE ZERO TO POS-NO-SHARES (POS-IDX).
006230     MOVE "Y" TO POS-SETTLED (POS-IDX).
006240     ADD 1 TO WS-POSITIONS-PAID-CT.
006250 1220-EXIT.
006260     EXIT.
006270****************************************************************
006280*   1300 -- SINGLE-USER SETTLEMENT ENTRY POINT (CR-2204).  THE
006290*   NIGHTLY PASS ABOVE SKIPS AN UNRESOLVED MARKET OR AN ALREADY-
006300*   SETTLED POSITION; THIS ENTRY POINT ERRORS ON EITHER ONE
006310*   INSTEAD, VIA WS-1USER-STATUS-SW, SINCE A ONE-OFF REQUEST FOR
006320*   A NAMED USER AND MARKET HAS NO "COME BACK LATER" TO FALL BACK
006330*   ON THE WAY THE WHOLE-FILE PASS DOES.  CALLER LOADS WS-1USER-
006340*   USER-ID/WS-1USER-MARKET-ID BEFORE THE PERFORM.  NOTHING IN
006350*   THIS PROGRAM'S OWN 0000-MAIN PERFORMS IT -- NO ONLINE
006360*   CORRECTION SCREEN HAS BEEN BUILT YET TO CALL IT FROM.  LEFT
006370*   IN FOR WHEN ONE IS, THE SAME WAY LMSRMATH CARRIES SHARES-FOR-
006380*   AMOUNT (ITS CR-1207) WITH NO CALLER TODAY.
006390****************************************************************
006400 1300-SETTLE-ONE-USER.
006410*       ASSUME SUCCESS; EACH GUARD BELOW OVERWRITES THE SWITCH
006420*       AND JUMPS OUT AS SOON AS IT FINDS A REASON NOT TO PAY.
006430     MOVE "0" TO WS-1USER-STATUS-SW.
006440     PERFORM 1310-FIND-MARKET-FOR-REQUEST THRU 1310-EXIT.
006450     IF NOT WS-MARKET-OK
006460         MOVE "3" TO WS-1USER-STATUS-SW
006470         GO TO 1300-EXIT.
006480     PERFORM 1320-FIND-POSITION-FOR-REQUEST THRU 1320-EXIT.
006490     IF NOT WS-POSITION-FOUND
006500         MOVE "1" TO WS-1USER-STATUS-SW
006510         GO TO 1300-EXIT.
006520*       UNLIKE 1210'S SILENT SKIP, THIS ENTRY POINT REPORTS
006530*       ALREADY-SETTLED AS AN ERROR BACK TO THE CALLER.
006540     IF POS-IS-SETTLED (POS-IDX)
006550         MOVE "2" TO WS-1USER-STATUS-SW
006560         GO TO 1300-EXIT.
006570     PERFORM 1220-PAY-ONE-POSITION THRU 1220-EXIT.
006580 1300-EXIT.
006590     EXIT.
006600****************************************************************
006610*   1310 -- FIND THE REQUESTED MARKET BY ID AND CHECK IT IS
006620*   RESOLVED WITH AN OUTCOME (RULE S1).  WS-MARKET-OK-SW IS THE
006630*   SAME SWITCH 1100 USES FOR THE NIGHTLY PASS -- THE TWO ARE
006640*   NEVER IN FLIGHT AT ONCE SO SHARING IT IS SAFE.
006650****************************************************************
006660 1310-FIND-MARKET-FOR-REQUEST.
006670*       SEARCH, NOT SEARCH ALL -- THE TABLE IS LOADED IN FILE
006680*       ORDER, NOT SORTED BY MARKET ID, SO A LINEAR SCAN IS THE
006690*       ONLY OPTION.  A MATCH ON ID THAT IS NOT YET RESOLVED
006700*       LEAVES THE SWITCH "N", SAME OUTCOME AS NO MATCH AT ALL.
006710     MOVE "N" TO WS-MARKET-OK-SW.
006720     SET MKT-IDX TO 1.
006730     SEARCH MARKET-TABLE-ENTRY
006740         AT END NEXT SENTENCE
006750         WHEN MKT-ID (MKT-IDX) = WS-1USER-MARKET-ID
006760             IF MKT-STATUS-RESOLVED (MKT-IDX) AND
006770                     MKT-RESOLVED-OUTCOME (MKT-IDX) NOT = SPACE
006780                 MOVE "Y" TO WS-MARKET-OK-SW.
006790 1310-EXIT.
006800     EXIT.
006810****************************************************************
006820*   1320 -- FIND THE REQUESTED USER'S POSITION AGAINST THE
006830*   MARKET JUST LOCATED BY 1310 (RULE S1'S "NO POSITION" LEG).
006840****************************************************************
006850 1320-FIND-POSITION-FOR-REQUEST.
006860*       COMPOUND KEY -- USER ID AND MARKET ID TOGETHER, SAME AS
006870*       MKTTRADE'S 2200-FIND-OR-ADD-POSITION -- NEITHER FIELD
006880*       ALONE IDENTIFIES A UNIQUE POSITION ROW.
006890     MOVE "N" TO WS-POSITION-FOUND-SW.
006900     SET POS-IDX TO 1.
006910     SEARCH POSITION-TABLE-ENTRY
006920         AT END NEXT SENTENCE
006930         WHEN POS-USER-ID (POS-IDX) = WS-1USER-USER-ID
006940                 AND POS-MARKET-ID (POS-IDX) = WS-1USER-MARKET-ID
006950             MOVE "Y" TO WS-POSITION-FOUND-SW.
006960 1320-EXIT.
006970     EXIT.
006980****************************************************************
006990*   2100 -- LOOK UP THE OWNING USER FOR THE POSITION ROW NOW IN
007000*   HAND.  LOAD ORDER IS NOT SORTED SO A LINEAR SEARCH IS USED,
007010*   NOT SEARCH ALL, THE SAME AS MKTTRADE'S 2100-FIND-USER.
007020****************************************************************
007030 2100-FIND-USER-FOR-POSITION.
007040*       CALLED FROM BOTH 1220'S CALLERS -- THE NIGHTLY WALK VIA
007050*       1210 AND THE SINGLE-USER ENTRY POINT VIA 1300 -- WHICH
007060*       IS WHY IT TAKES NO PARAMETER OF ITS OWN AND WORKS OFF
007070*       WHATEVER POS-IDX THE CALLER LEFT SET.
007080     MOVE "N" TO WS-USER-FOUND-SW.
007090     SET USR-IDX TO 1.
007100     SEARCH USER-TABLE-ENTRY
007110         AT END NEXT SENTENCE
007120         WHEN USR-ID (USR-IDX) = POS-USER-ID (POS-IDX)
007130             MOVE "Y" TO WS-USER-FOUND-SW.
007140 2100-EXIT.
007150     EXIT.
007160****************************************************************
007170*   9100 SERIES -- REWRITE USERS-FILE IN FULL (RULE U1 RE-
007180*   CHECKED ON THE WAY OUT, SAME AS MKTTRADE'S 9110).
007190****************************************************************
007200 9100-REWRITE-USERS.
007210*       FULL REWRITE, NOT AN UPDATE-IN-PLACE -- USERS-FILE IS
007220*       LINE SEQUENTIAL AND HAS NO KEY TO REWRITE BY, SO EVERY
007230*       ROW GOES BACK OUT WHETHER ITS BALANCE MOVED OR NOT.
007240     OPEN OUTPUT USERS-FILE.
007250     PERFORM 9110-WRITE-ONE-USER THRU 9110-EXIT
007260         VARYING USR-IDX FROM 1 BY 1
007270         UNTIL USR-IDX > WS-USER-COUNT.
007280     CLOSE USERS-FILE.
007290 9100-EXIT.
007300     EXIT.
007310 9110-WRITE-ONE-USER.
007320*       RULE U1 RE-CHECKED HERE ON THE WAY OUT -- A GOOD BALANCE
007330*       AT LOAD TIME PLUS A CORRECT PAYOFF SHOULD NEVER GO
007340*       NEGATIVE, BUT THE CHECK COSTS NOTHING AND CATCHES A BAD
007350*       PAYOFF BEFORE IT REACHES DISK.
007360     IF USR-BALANCE (USR-IDX) < ZERO
007370         MOVE "USER BALANCE WENT NEGATIVE" TO LOGMSG-TEXT
007380         PERFORM 9900-ABEND.
007390     MOVE USR-ID (USR-IDX) TO FILE-USR-ID.
007400     MOVE USR-BALANCE (USR-IDX) TO FILE-USR-BALANCE.
007410     WRITE FILE-USR-REC.
007420*       STOP ON A BAD WRITE STATUS RATHER THAN CONTINUE WITH A
007430*       PARTIALLY WRITTEN FILE.
007440     IF FS-USERS-1 NOT = "0"
007450         MOVE "WRITE FAILED ON USERS" TO LOGMSG-TEXT
007460         PERFORM 9900-ABEND.
007470 9110-EXIT.
007480     EXIT.
007490****************************************************************
007500*   9200 SERIES -- REWRITE POSITIONS-FILE IN FULL.
007510****************************************************************
007520 9200-REWRITE-POSITIONS.
007530*       SAME FULL-REWRITE SHAPE AS 9100 ABOVE.
007540     OPEN OUTPUT POSITIONS-FILE.
007550     PERFORM 9210-WRITE-ONE-POSITION THRU 9210-EXIT
007560         VARYING POS-IDX FROM 1 BY 1
007570         UNTIL POS-IDX > WS-POSITION-COUNT.
007580     CLOSE POSITIONS-FILE.
007590 9200-EXIT.
007600     EXIT.
007610 9210-WRITE-ONE-POSITION.
007620*       WRITES EVERY POSITION ROW BACK, SETTLED OR NOT -- A
007630*       POSITION AGAINST A STILL-OPEN MARKET IS UNCHANGED FROM
007640*       THE COPY THAT WAS LOADED AND JUST PASSES THROUGH.
007650     MOVE POS-USER-ID (POS-IDX) TO FILE-POS-USER-ID.
007660     MOVE POS-MARKET-ID (POS-IDX) TO FILE-POS-MARKET-ID.
007670     MOVE POS-YES-SHARES (POS-IDX) TO FILE-POS-YES-SHARES.
007680     MOVE POS-NO-SHARES (POS-IDX) TO FILE-POS-NO-SHARES.
007690     MOVE POS-SETTLED (POS-IDX) TO FILE-POS-SETTLED.
007700     WRITE FILE-POS-REC.
007710     IF FS-POSITIONS-1 NOT = "0"
007720         MOVE "WRITE FAILED ON POSITIONS" TO LOGMSG-TEXT
007730         PERFORM 9900-ABEND.
007740 9210-EXIT.
007750     EXIT.
007760****************************************************************
007770*   9900 -- FATAL INVARIANT FAILURE.  LOGMSG-TEXT IS SET BY THE
007780*   CALLER BEFORE PERFORM.  NO PARTIAL COMMIT -- WE HAVE NOT YET
007790*   REOPENED ANY FILE FOR OUTPUT WHEN THIS FIRES FROM A LOAD-
007800*   TIME CHECK, AND HAVE NOT CLOSED THE ONE IN PROGRESS WHEN IT
007810*   FIRES FROM A SAVE-TIME CHECK (CR-1613).
007820****************************************************************
007830 9900-ABEND.
007840*       ENTERED FROM ANY LOAD-TIME OR SAVE-TIME CHECK THAT SET
007850*       LOGMSG-TEXT AND PERFORMED THIS PARAGRAPH -- THE MESSAGE
007860*       TEXT ITSELF TELLS THE OPERATOR WHICH GUARD FAILED.
007870*       RETURN-CODE 16 MATCHES MKTTRADE'S OWN FATAL-ERROR CODE
007880*       (CR-1613 IN THAT PROGRAM'S LOG) -- ONE ABEND SEVERITY
007890*       ACROSS BOTH JOBS FOR THE JOB SCHEDULER TO WATCH FOR.
007900     PERFORM DO-USERLOG.
007910     MOVE 16 TO RETURN-CODE.
007920     STOP RUN.
007930****************************************************************
007940*   DO-USERLOG -- CR-2202.
007950****************************************************************
007960 DO-USERLOG.
007970*       ONE-STATEMENT PARAGRAPH KEPT FOR THE DAY SOMETHING MORE
007980*       THAN A DISPLAY IS NEEDED HERE -- SEE CR-2202 ABOVE FOR
007990*       WHY IT NO LONGER CALLS THE OLD USERLOG SUBPROGRAM.
008000     DISPLAY LOGMSG-REC.
