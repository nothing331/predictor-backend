000100****************************************************************
000110*   (c) 1987, 1988, 2003 GREATER PLAINS EXCHANGE SERVICES, INC.
000120*   ALL RIGHTS RESERVED.
000130*
000140*   THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000150*   GREATER PLAINS EXCHANGE SERVICES, INC.
000160*   THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000170*   INTENDED PUBLICATION OF SUCH SOURCE CODE.
000180*
000190*   #ident  "@(#) mktapp/MKTTRADE.cbl  $Revision: 1.14 $"
000200*
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID. MKTTRADE.
000230 AUTHOR. R KOWALSKI.
000240 INSTALLATION. GREATER PLAINS EXCHANGE SERVICES DATA CENTER.
000250 DATE-WRITTEN. 03/02/1987.
000260 DATE-COMPILED.
000270 SECURITY.  UNPUBLISHED - COMPANY CONFIDENTIAL.  RESTRICTED TO
000280     MKTAPP MAINTENANCE PROGRAMMERS.
000290****************************************************************
000300*   CHANGE LOG
000310*
000320*   030287 RK  CR-1005  ORIGINAL TRADE ENGINE FOR THE MARKET
000330*                       MAKER PILOT.  MARKETS AND USERS ONLY --
000340*                       NO POSITION FILE YET (SINGLE-SHARE-CLASS
000350*                       PILOT).
000360*   031187 RK  CR-1011  WIRED IN THE NEW LMSRMATH MODULE FOR THE
000370*                       BUY-COST CALCULATION (SEE LMSRMATH LOG,
000380*                       SAME TICKET).
000390*   042287 RK  CR-1018  ADDED THE POSITION FILE AND THE
000400*                       ADDITIVE YES/NO SHARE UPDATE -- PILOT
000410*                       NOW TRACKS BOTH SIDES PER USER.
000420*   082887 RK  CR-1029  ADDED THE SHARES/STATUS/BALANCE GUARD
000430*                       RAILS BEFORE A TRADE IS APPLIED.  A
000440*                       PAPER-TRADING USER WAS ALLOWED TO GO
000450*                       NEGATIVE LAST WEEK.
000460*   011588 DT  CR-1095  ADDED THE LOAD-TIME INVARIANT CHECK ON
000470*                       THE MARKET FILE.  A CORRUPT LIQUIDITY
000480*                       VALUE FROM A BAD TAPE CRASHED THE
000490*                       OVERNIGHT PASS.
000500*   062288 DT  CR-1119  ADDED THE BLANK USER-ID/MARKET-ID CHECK
000510*                       ON EVERY TRADE READ.  A GARBLED
000520*                       TRANSMISSION LINE PRODUCED A LEDGER ROW
000530*                       WITH NO MARKET ON IT.
000540*   111590 MO  CR-1345  TRADE COST ROUNDING NOW GOES THROUGH
000550*                       LMSRMATH'S ROUND-TO-CASH PARAGRAPH
000560*                       INSTEAD OF A LOCAL COMPUTE ROUNDED, SO
000570*                       IT STAYS IN STEP WITH SETTLEMENT.
000580*   042392 MO  CR-1503  TABLE-FULL CHECK ADDED ON THE POSITION
000590*                       TABLE.  A RUN WITH MORE NEW POSITIONS
000600*                       THAN THE TABLE COULD HOLD WAS QUIETLY
000610*                       OVERWRITING STORAGE INSTEAD OF ABENDING.
000620*   081493 MO  CR-1612  A FAILED LOAD/SAVE INVARIANT NOW STOPS
000630*                       THE RUN WITH RETURN-CODE 16 INSTEAD OF
000640*                       LOGGING AND CONTINUING -- MATCHES
000650*                       LMSRMATH'S OWN CR-1611 CHANGE.
000660*   062695 JF  CR-1789  LEDGER TRADE-ID CHANGED FROM A BARE
000670*                       SEQUENCE NUMBER TO THE DATE-PLUS-TICKET
000680*                       STRING BUILT BELOW.  UNIQUE WITHIN A
000690*                       RUN'S LEDGER APPEND, WHICH IS ALL DESIGN
000700*                       ASKED FOR.
000710*   102998 JF  CR-1956  Y2K REVIEW: THE 2-DIGIT RUN YEAR USED IN
000720*                       THE TRADE-ID STRING IS COSMETIC ONLY.
000730*                       TRD-TIMESTAMP ALREADY WINDOWS THE
000740*                       CENTURY (SEE 0050 BELOW).  SIGNED OFF.
000750*   031599 JF  CR-1972  DOCUMENTED THE WS-LMSR-PARM LAYOUT BELOW
000760*                       AFTER THE NEW HIRE WIRED A FIELD OUT OF
000770*                       ORDER AND GOT GARBAGE BACK FROM
000780*                       LMSRMATH.  MUST TRACK LM-PARM FIELD FOR
000790*                       FIELD.
000800*   081502 WK  CR-2140  CONFIRMED MKTSETL (RESOLVED-MARKET
000810*                       SETTLEMENT) NEVER CALLS THIS PROGRAM OR
000820*                       LMSRMATH -- FLAT $1/SHARE PAYOUT.  NOTED
000830*                       SO NOBODY WIRES IT IN BY MISTAKE.
000840*   052003 WK  CR-2201  USERLOG CALL REMOVED, REPLACED WITH A
000850*                       DISPLAY OF LOGMSG-REC.  THE NIGHTLY
000860*                       STREAM NO LONGER RUNS UNDER THE TUXEDO
000870*                       ATMI FRAMEWORK CARRIED OVER FROM THE OLD
000880*                       ONLINE PILOT.
000890*   071503 WK  CR-2205  TRADES-OUT-FILE OPEN CHANGED FROM OPEN
000900*                       OUTPUT TO OPEN EXTEND (WITH A FALLBACK TO
000910*                       OPEN OUTPUT ON A FIRST-TIME-CREATE) IN
000920*                       1000-PROCESS-TRADES.  A SECOND RUN ON THE
000930*                       SAME DAY, OR ANY ON-DEMAND RUN AFTER THE
000940*                       NIGHTLY ONE, WAS QUIETLY TRUNCATING THE
000950*                       LEDGER AND LOSING EVERY EARLIER RUN'S
000960*                       ACCEPTED TRADES.  CAUGHT BEFORE IT EVER
000970*                       REACHED PRODUCTION.
000980*   072103 WK  CR-2206  AUDIT PASS -- NO LOGIC CHANGE.  ADDED
000990*                       PARAGRAPH-LEVEL AND IN-LINE COMMENTARY
001000*                       THROUGHOUT THE PROCEDURE DIVISION.  THIS
001010*                       PROGRAM HAD FALLEN WELL BELOW THE SHOP
001020*                       STANDARD OF ROUGHLY HALF COMMENT LINES,
001030*                       WHICH MADE IT HARDER THAN IT SHOULD BE
001040*                       FOR THE NEXT PROGRAMMER TO FOLLOW WHY
001050*                       EACH STEP EXISTS, NOT JUST WHAT IT DOES.
001060****************************************************************
001070*   THIS IS THE NIGHTLY TRADE ENGINE.  IT READS THE PENDING
001080*   TRADE REQUESTS IN TRADES-IN, ONE AT A TIME, IN THE ORDER
001090*   THEY ARRIVE -- NO SORT, NO RE-ORDERING.  MARKETS, USERS AND
001100*   POSITIONS ARE LOADED ONCE AT THE START INTO TABLES AND
001110*   SEARCHED BY KEY; THE FOUR FILES ARE REWRITTEN IN FULL AT THE
001120*   END OF THE RUN.  RESOLVED-MARKET SETTLEMENT IS A SEPARATE
001130*   PROGRAM, MKTSETL -- SEE CR-2140 ABOVE.
001140*
001150*   THIS RUN MAY BE SUBMITTED NIGHTLY OR ON DEMAND -- THE
001160*   MARKETS/USERS/POSITIONS FILES ARE FULL SNAPSHOTS AND CAN BE
001170*   SAFELY REWRITTEN EACH TIME, WHILE TRADES-OUT IS A LEDGER
001180*   THAT GROWS ACROSS RUNS RATHER THAN BEING REPLACED (CR-2205).
001190****************************************************************
001200 ENVIRONMENT DIVISION.
001210 CONFIGURATION SECTION.
001220*       SAME HOST BOTH SIDES -- THIS SHOP HAS NEVER CROSS-
001230*       COMPILED A MKTAPP PROGRAM FOR A DIFFERENT TARGET.
001240 SOURCE-COMPUTER.  UNISYS-A-SERIES.
001250 OBJECT-COMPUTER.  UNISYS-A-SERIES.
001260 SPECIAL-NAMES.
001270*       UPSI-0 IS SET AT THE OPERATOR'S CONSOLE BEFORE THE RUN
001280*       -- ON GIVES THE RECONCILIATION DESK A TRACE LINE PER
001290*       REJECTED TRADE (SEE 2900 BELOW), OFF RUNS QUIET.
001300     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
001310            OFF STATUS IS WS-TRACE-SWITCH-OFF.
001320 INPUT-OUTPUT SECTION.
001330 FILE-CONTROL.
001340*       LOGICAL NAMES ONLY -- THE JCL/CONTROL-CARD LAYER MAPS
001350*       EACH ONE TO AN ACTUAL DATASET AT RUN TIME.  NO PATH IS
001360*       EVER HARD-CODED IN THIS PROGRAM.
001370     SELECT MARKETS-FILE ASSIGN TO "MARKETS"
001380         ORGANIZATION LINE SEQUENTIAL
001390         STATUS FS-MARKETS.
001400     SELECT USERS-FILE ASSIGN TO "USERS"
001410         ORGANIZATION LINE SEQUENTIAL
001420         STATUS FS-USERS.
001430     SELECT POSITIONS-FILE ASSIGN TO "POSITIONS"
001440         ORGANIZATION LINE SEQUENTIAL
001450         STATUS FS-POSITIONS.
001460*       TWO SEPARATE LOGICAL NAMES FOR WHAT IS OTHERWISE ONE
001470*       RECORD LAYOUT -- SEE THE FD COMMENTS BELOW.
001480     SELECT TRADES-IN-FILE ASSIGN TO "TRADESIN"
001490         ORGANIZATION LINE SEQUENTIAL
001500         STATUS FS-TRADES-IN.
001510     SELECT TRADES-OUT-FILE ASSIGN TO "TRADESOUT"
001520         ORGANIZATION LINE SEQUENTIAL
001530         STATUS FS-TRADES-OUT.
001540****************************************************************
001550 DATA DIVISION.
001560 FILE SECTION.
001570****************************************************************
001580*   FD-LEVEL RECORDS CARRY THEIR OWN FILE-MKT-/FILE-USR-/
001590*   FILE-POS-/FILE-TIN-/FILE-TOUT- PREFIX SO THEY NEVER COLLIDE
001600*   WITH THE WORKING-STORAGE COPYBOOK FIELDS OF THE SAME RECORD
001610*   -- THE SAME HABIT THE SHOP USED FOR FILE-CUST-* IN THE OLD
001620*   ONLINE PILOT.
001630****************************************************************
001640*   MARKET MASTER.  Q-YES/Q-NO ARE THE LMSR POOL QUANTITIES --
001650*   NOT SHARE COUNTS OWNED BY ANYONE, JUST THE HOUSE MAKER'S OWN
001660*   RUNNING TOTALS THAT LMSRMATH PRICES OFF OF.  LIQUIDITY-B IS
001670*   THE MARKET'S B PARAMETER, SET ONCE AT MARKET CREATION AND
001680*   NEVER TOUCHED AGAIN BY THIS PROGRAM.  STATUS/RESOLVED-OUTCOME
001690*   TOGETHER CARRY M2/M3 -- SEE 0160-EDIT-ONE-MARKET BELOW.
001700 FD  MARKETS-FILE; RECORD 200.
001710 01  FILE-MKT-REC.
001720     05  FILE-MKT-ID                 PIC X(10).
001730     05  FILE-MKT-NAME               PIC X(40).
001740     05  FILE-MKT-DESCRIPTION        PIC X(60).
001750     05  FILE-MKT-Q-YES              PIC S9(9)V9(4).
001760     05  FILE-MKT-Q-NO               PIC S9(9)V9(4).
001770     05  FILE-MKT-LIQUIDITY-B        PIC S9(7)V9(4).
001780*       "O" OPEN OR "R" RESOLVED -- SEE MKT-STATUS 88-LEVELS.
001790     05  FILE-MKT-STATUS             PIC X(1).
001800*       "Y"/"N" ONCE RESOLVED, SPACE UNTIL THEN.
001810     05  FILE-MKT-RESOLVED-OUTCOME   PIC X(1).
001820*       PAD TO THE SHOP'S STANDARD 200-BYTE MASTER RECORD --
001830*       ROOM FOR FIELDS ADDED IN A LATER RELEASE WITHOUT AN
001840*       FD-LEVEL RESIZE.
001850     05  FILLER                      PIC X(51).
001860*   USER MASTER.  BALANCE IS CASH ON ACCOUNT ONLY -- THE VALUE OF
001870*   SHARES A USER IS HOLDING LIVES ON THE POSITION FILE, NOT
001880*   HERE, SO A TRADE TOUCHES BOTH FILES (RULE U1/PO1 TOGETHER).
001890 FD  USERS-FILE; RECORD 50.
001900 01  FILE-USR-REC.
001910     05  FILE-USR-ID                 PIC X(10).
001920     05  FILE-USR-BALANCE            PIC S9(9)V99.
001930*       PAD TO THE SHOP'S STANDARD 50-BYTE USER RECORD.
001940     05  FILLER                      PIC X(29).
001950*   ONE ROW PER USER PER MARKET THE USER HAS EVER TRADED.  A
001960*   USER WHO HAS NEVER TOUCHED A MARKET HAS NO ROW HERE AT ALL --
001970*   2200-FIND-OR-ADD-POSITION BELOW OPENS ONE ON THE FIRST TRADE.
001980 FD  POSITIONS-FILE; RECORD 100.
001990 01  FILE-POS-REC.
002000     05  FILE-POS-USER-ID            PIC X(10).
002010     05  FILE-POS-MARKET-ID          PIC X(10).
002020     05  FILE-POS-YES-SHARES         PIC S9(9)V9(4).
002030     05  FILE-POS-NO-SHARES          PIC S9(9)V9(4).
002040*       SET BY MKTSETL, NOT THIS PROGRAM -- SEE ITS CR-1288.
002050     05  FILE-POS-SETTLED            PIC X(1).
002060*       PAD TO THE SHOP'S STANDARD 100-BYTE POSITION RECORD.
002070     05  FILLER                      PIC X(53).
002080*   ONE PENDING TRADE REQUEST PER RECORD, IN THE ORDER THE
002090*   REQUESTING SYSTEM WROTE THEM.  ID/COST/TIMESTAMP ARRIVE
002100*   BLANK/ZERO ON THIS SIDE -- THIS PROGRAM FILLS THEM IN BEFORE
002110*   THE SAME LOGICAL RECORD GOES OUT TO TRADES-OUT BELOW.
002120 FD  TRADES-IN-FILE; RECORD 150.
002130 01  FILE-TIN-REC.
002140*       BLANK COMING IN -- 2650-BUILD-TRADE-ID ASSIGNS THE REAL
002150*       ONE ON THE WAY OUT, IT IS NOT AN INPUT KEY.
002160     05  FILE-TIN-ID                 PIC X(36).
002170     05  FILE-TIN-USER-ID            PIC X(10).
002180     05  FILE-TIN-MARKET-ID          PIC X(10).
002190*       "Y" OR "N" -- WHICH SIDE OF THE MARKET THE USER IS
002200*       BUYING SHARES IN.
002210     05  FILE-TIN-OUTCOME            PIC X(1).
002220     05  FILE-TIN-SHARES-BOUGHT      PIC S9(9).
002230     05  FILE-TIN-COST               PIC S9(9)V99.
002240     05  FILE-TIN-TIMESTAMP          PIC X(26).
002250*       PAD TO THE SHOP'S STANDARD 150-BYTE TRADE RECORD --
002260*       SAME 150 BYTES ON BOTH THE IN AND OUT SIDE OF THIS FD
002270*       PAIR SINCE THEY SHARE ONE LOGICAL LAYOUT.
002280     05  FILLER                      PIC X(47).
002290*   THE ACCEPTED-TRADE LEDGER (CR-1789/CR-2205).  A LEDGER, NOT A
002300*   MASTER FILE -- ROWS ACCUMULATE ACROSS RUNS, THEY ARE NEVER
002310*   REWRITTEN OR UPDATED IN PLACE ONCE WRITTEN.  ONLY TRADES THAT
002320*   PASS 2400-EDIT-TRADE EVER REACH THIS FD.
002330 FD  TRADES-OUT-FILE; RECORD 150.
002340 01  FILE-TOUT-REC.
002350     05  FILE-TOUT-ID                PIC X(36).
002360     05  FILE-TOUT-USER-ID           PIC X(10).
002370     05  FILE-TOUT-MARKET-ID         PIC X(10).
002380     05  FILE-TOUT-OUTCOME           PIC X(1).
002390     05  FILE-TOUT-SHARES-BOUGHT     PIC S9(9).
002400     05  FILE-TOUT-COST              PIC S9(9)V99.
002410     05  FILE-TOUT-TIMESTAMP         PIC X(26).
002420*       SAME PAD AS FILE-TIN-REC ABOVE -- SAME 150-BYTE RECORD.
002430     05  FILLER                      PIC X(47).
002440 WORKING-STORAGE SECTION.
002450****************************************************************
002460*   FILE STATUS -- ONE STATUS-1/STATUS-2 PAIR PER FILE, SHOP
002470*   STANDARD SPLIT-STATUS LAYOUT.  EVERY OPEN/WRITE PARAGRAPH
002480*   BELOW TESTS THE -1 BYTE ONLY; THE -2 BYTE IS CARRIED FOR A
002490*   TRACE DUMP BUT NO PARAGRAPH HERE READS IT.
002500****************************************************************
002510 01  FS-MARKETS.
002520*       TESTED BY 9010-WRITE-ONE-MARKET, NOT ON THE 0100 LOAD --
002530*       A LOAD-SIDE STATUS PROBLEM SHOWS UP AS A SHORT TABLE,
002540*       WHICH 0150-EDIT-MARKETS CATCHES INSTEAD.
002550     05  FS-MARKETS-1                PIC X.
002560     05  FS-MARKETS-2                PIC X.
002570 01  FS-USERS.
002580     05  FS-USERS-1                  PIC X.
002590     05  FS-USERS-2                  PIC X.
002600 01  FS-POSITIONS.
002610     05  FS-POSITIONS-1              PIC X.
002620     05  FS-POSITIONS-2              PIC X.
002630 01  FS-TRADES-IN.
002640*       NOT TESTED ON THE READ SIDE -- AN AT END CLAUSE HANDLES
002650*       NORMAL EOF, AND A TRUE I-O ERROR ON A LINE SEQUENTIAL
002660*       READ IS RARE ENOUGH THAT THE SHOP HAS NEVER WIRED IT IN.
002670     05  FS-TRADES-IN-1              PIC X.
002680     05  FS-TRADES-IN-2              PIC X.
002690 01  FS-TRADES-OUT.
002700*       THIS ONE ALSO GETS TESTED RIGHT AFTER OPEN, NOT JUST
002710*       AFTER WRITE -- SEE 1000-PROCESS-TRADES' CR-2205 LOGIC.
002720     05  FS-TRADES-OUT-1             PIC X.
002730     05  FS-TRADES-OUT-2             PIC X.
002740****************************************************************
002750*   LOG MESSAGE RECORD.  CR-2201 -- DISPLAYED TO SYSOUT INSTEAD
002760*   OF CALLING USERLOG, SINCE THIS RUNS AS PLAIN BATCH.
002770****************************************************************
002780 01  LOGMSG-REC.
002790*       PROGRAM-NAME TAG SO A MIXED SYSOUT FROM SEVERAL JOB
002800*       STEPS CAN STILL BE SORTED OUT BY EYE.
002810     05  FILLER                      PIC X(9)
002820                                      VALUE "MKTTRADE ".
002830     05  LOGMSG-TEXT                 PIC X(51).
002840****************************************************************
002850*   PROGRAM SWITCHES.
002860****************************************************************
002870 01  WS-FILE-SWITCHES.
002880*       WS-EOF-SWITCH IS SHARED BY THE THREE TABLE LOADS BELOW
002890*       (0100/0200/0300) -- THEY NEVER OVERLAP SO ONE SWITCH
002900*       SERVES ALL THREE, THE SAME WAY MKTSETL DOES IT.
002910     05  WS-EOF-SWITCH               PIC X(1) VALUE "N".
002920         88  WS-END-OF-FILE              VALUE "Y".
002930*       SEPARATE SWITCH FOR THE TRADES-IN STREAM SINCE THE MAIN
002940*       PROCESSING LOOP RUNS WHILE THE TABLE LOADS ABOVE ARE
002950*       ALREADY DONE AND THEIR SWITCH IS NO LONGER LIVE.
002960     05  WS-TRADES-IN-EOF-SW         PIC X(1) VALUE "N".
002970         88  WS-TRADES-IN-EOF            VALUE "Y".
002980     05  WS-MARKET-FOUND-SW          PIC X(1) VALUE "N".
002990         88  WS-MARKET-FOUND             VALUE "Y".
003000     05  WS-USER-FOUND-SW            PIC X(1) VALUE "N".
003010         88  WS-USER-FOUND               VALUE "Y".
003020     05  WS-POSITION-FOUND-SW        PIC X(1) VALUE "N".
003030         88  WS-POSITION-FOUND           VALUE "Y".
003040*       SET BY 2400-EDIT-TRADE, READ BY 1100 TO ROUTE THE TRADE
003050*       TO EITHER 2500-APPLY-TRADE OR 2900-REJECT-TRADE.
003060     05  WS-TRADE-OK-SW              PIC X(1) VALUE "N".
003070         88  WS-TRADE-OK                 VALUE "Y".
003080*       HELD FOR THE TRACE LINE IN 2900 -- NOT WRITTEN TO ANY
003090*       FILE, SINCE A REJECTED TRADE LEAVES NO LEDGER ROW.
003100     05  WS-REJECT-REASON            PIC X(30) VALUE SPACES.
003110     05  FILLER                      PIC X(1).
003120****************************************************************
003130*   TABLE ROW COUNTS AND CAPACITY LIMITS -- ALL COMP.  THE
003140*   COUNTERS DOUBLE AS THE OCCURS DEPENDING ON KEY FOR THE THREE
003150*   TABLES BELOW, SO A COUNT ONE TOO HIGH IS NOT JUST A NUMBER
003160*   WRONG IN A REPORT -- IT IS A TABLE-BOUNDS VIOLATION.  THAT IS
003170*   WHY EVERY LOAD/ADD PARAGRAPH CHECKS AGAINST WS-TABLE-LIMITS
003180*   BEFORE, NOT AFTER, BUMPING ITS COUNTER (CR-1503).
003190****************************************************************
003200 01  WS-TABLE-COUNTERS.
003210     05  WS-MARKET-COUNT             PIC S9(4) COMP VALUE ZERO.
003220     05  WS-USER-COUNT               PIC S9(4) COMP VALUE ZERO.
003230     05  WS-POSITION-COUNT           PIC S9(4) COMP VALUE ZERO.
003240     05  FILLER                      PIC X(1).
003250 01  WS-TABLE-LIMITS.
003260*       THESE THREE ARE THE SAME CEILINGS MKTSETL CARRIES --
003270*       BOTH PROGRAMS WALK THE SAME THREE FILES AND MUST AGREE
003280*       ON HOW BIG THEY ARE ALLOWED TO GET.
003290     05  WS-MARKET-MAX               PIC S9(4) COMP VALUE 200.
003300     05  WS-USER-MAX                 PIC S9(4) COMP VALUE 1000.
003310     05  WS-POSITION-MAX             PIC S9(4) COMP VALUE 3000.
003320     05  FILLER                      PIC X(1).
003330****************************************************************
003340*   MARKET/USER/POSITION TABLES.  COPY MARKETW/USERREC/POSNREC
003350*   REPLACING BUMPS THE COPYBOOK'S OWN 05 LEVEL TO 10 SINCE THE
003360*   FIELDS NEST ONE LEVEL DEEPER HERE THAN THEY DO IN THE
003370*   COPYBOOK'S OWN COMMENT BANNER.
003380****************************************************************
003390 01  MARKET-TABLE.
003400*       OCCURS DEPENDING ON WS-MARKET-COUNT, NOT A FIXED 200 --
003410*       ONLY THE ROWS ACTUALLY LOADED ARE EVER SEARCHED.
003420     05  MARKET-TABLE-ENTRY OCCURS 1 TO 200 TIMES
003430             DEPENDING ON WS-MARKET-COUNT
003440             INDEXED BY MKT-IDX.
003450         COPY MARKETW REPLACING ==05== BY ==10==.
003460*       SAME OCCURS DEPENDING ON SHAPE AS MARKET-TABLE ABOVE.
003470 01  USER-TABLE.
003480     05  USER-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
003490             DEPENDING ON WS-USER-COUNT
003500             INDEXED BY USR-IDX.
003510         COPY USERREC REPLACING ==05== BY ==10==.
003520 01  POSITION-TABLE.
003530*       GROWS MID-RUN -- SEE 2200-FIND-OR-ADD-POSITION BELOW,
003540*       WHICH IS THE ONLY PARAGRAPH THAT EVER RAISES
003550*       WS-POSITION-COUNT PAST WHAT 0300 LOADED.
003560     05  POSITION-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
003570             DEPENDING ON WS-POSITION-COUNT
003580             INDEXED BY POS-IDX.
003590         COPY POSNREC REPLACING ==05== BY ==10==.
003600****************************************************************
003610*   CURRENT-TRADE WORKING RECORD.  BUILT FROM THE TRADES-IN
003620*   RECORD, THEN TRD-ID/TRD-COST/TRD-TIMESTAMP ARE FILLED IN
003630*   BELOW BEFORE THE SAME RECORD GOES OUT TO TRADES-OUT.
003640****************************************************************
003650 01  TRADE-WORK-REC.
003660*       DOES DOUBLE DUTY -- HOLDS THE INCOMING REQUEST FIELDS
003670*       FROM 1100 THROUGH 2400, THEN THE SAME FIELDS PLUS
003680*       TRD-ID/TRD-COST/TRD-TIMESTAMP ARE MOVED OUT TO
003690*       FILE-TOUT-REC BY 2600 IF THE TRADE IS ACCEPTED.
003700     COPY TRADEREC.
003710****************************************************************
003720*   RUN DATE/TIME.  BROKEN OUT VIA REDEFINES SO THE TIMESTAMP
003730*   STRING CAN BE BUILT ONE FIELD AT A TIME.  CENTURY WINDOWING
003740*   PER CR-1956 ABOVE.
003750****************************************************************
003760 01  WS-RUN-DATE-WORK.
003770*       WS-RUN-DATE ITSELF IS NEVER MOVED ANYWHERE -- ONLY THE
003780*       -X REDEFINE'S THREE SUB-FIELDS ARE USED, BY 0050 AND
003790*       2650 BELOW.
003800     05  WS-RUN-DATE                 PIC 9(6).
003810     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
003820         10  WS-RUN-YY               PIC 9(2).
003830         10  WS-RUN-MM               PIC 9(2).
003840         10  WS-RUN-DD               PIC 9(2).
003850     05  FILLER                      PIC X(1).
003860 01  WS-RUN-TIME-WORK.
003870*       HUNDREDTHS-OF-A-SECOND RESOLUTION -- MORE THAN THE
003880*       TIMESTAMP STRING NEEDS, BUT IT IS WHAT ACCEPT FROM TIME
003890*       RETURNS, SO ALL FOUR SUB-FIELDS ARE CARRIED.
003900     05  WS-RUN-TIME                 PIC 9(8).
003910     05  WS-RUN-TIME-X REDEFINES WS-RUN-TIME.
003920         10  WS-RUN-HH               PIC 9(2).
003930         10  WS-RUN-MN               PIC 9(2).
003940         10  WS-RUN-SS               PIC 9(2).
003950         10  WS-RUN-HS               PIC 9(2).
003960     05  FILLER                      PIC X(1).
003970 01  WS-TIMESTAMP-WORK.
003980*       BUILT ONCE BY 0050-BUILD-TIMESTAMP, THEN MOVED INTO
003990*       EVERY ACCEPTED TRADE'S TRD-TIMESTAMP BY 2600 BELOW.
004000     05  WS-CENTURY-PREFIX           PIC X(2).
004010     05  WS-RUN-TIMESTAMP            PIC X(26) VALUE SPACES.
004020     05  FILLER                      PIC X(1).
004030****************************************************************
004040*   LEDGER TRADE-ID WORK AREA (CR-1789).
004050****************************************************************
004060 01  WS-TICKET-WORK.
004070*       COMP COUNTER, ZONED DISPLAY MIRROR -- THE STRING VERB
004080*       BELOW IN 2650 NEEDS THE DISPLAY FORM, NOT THE COMP ONE.
004090     05  WS-TICKET-COUNTER           PIC S9(9) COMP VALUE ZERO.
004100     05  WS-TICKET-DISPLAY           PIC 9(9).
004110     05  FILLER                      PIC X(1).
004120****************************************************************
004130*   TRADE COST WORK AREA.  WS-TRADE-COST-X IS AN EYEBALL
004140*   REDEFINE ONLY -- NOT READ BY ANY PARAGRAPH BELOW -- SO A
004150*   MAINTAINER CAN SEE THE PACKED BYTES IN A TRACE DUMP.
004160****************************************************************
004170 01  WS-TRADE-COST-WORK.
004180     05  WS-TRADE-COST               PIC S9(9)V99 COMP-3.
004190     05  WS-TRADE-COST-X REDEFINES WS-TRADE-COST
004200                                      PIC S9(11) COMP-3.
004210     05  FILLER                      PIC X(1).
004220****************************************************************
004230*   MIRROR OF LMSRMATH'S LM-PARM LINKAGE LAYOUT (CR-1972).
004240*   FIELD ORDER AND PICTURES MUST TRACK LM-PARM IN LMSRMATH
004250*   EXACTLY -- THIS IS A CALL BY REFERENCE, NOT A COPYBOOK.
004260****************************************************************
004270 01  WS-LMSR-PARM.
004280*       "BY" FOR BUY-COST IS THE ONLY CODE THIS PROGRAM EVER
004290*       SETS -- SELL/DISPLAY/SUBSIDY/SHARES-FOR-AMOUNT ARE
004300*       LMSRMATH ENTRY POINTS THIS PROGRAM NEVER CALLS.
004310     05  WS-LM-FUNCTION-CODE         PIC X(2).
004320*       "Y" OR "N" -- WHICH SIDE OF THE POOL THE TRADE IS ON.
004330     05  WS-LM-OUTCOME               PIC X(1).
004340*       POOL QUANTITIES BEFORE THIS TRADE, COPIED STRAIGHT
004350*       FROM THE MARKET-TABLE ROW -- LMSRMATH NEVER TOUCHES
004360*       THE TABLE ITSELF.
004370     05  WS-LM-Q-YES                 PIC S9(9)V9(4).
004380     05  WS-LM-Q-NO                  PIC S9(9)V9(4).
004390     05  WS-LM-LIQUIDITY-B           PIC S9(7)V9(4).
004400*       SHARES THE TRADER WANTS TO BUY.  UNUSED ON THE
004410*       SHARES-FOR-AMOUNT PATH, WHICH THIS PROGRAM NEVER USES.
004420     05  WS-LM-SHARES                PIC S9(9)V9(4).
004430*       AMOUNT-TO-SPEND SIDE OF THE CALL -- ALSO UNUSED HERE,
004440*       SAME REASON AS WS-LM-SHARES ABOVE ON ITS OWN UNUSED PATH.
004450     05  WS-LM-TARGET-AMOUNT         PIC S9(9)V99.
004460*       COST COMES BACK HERE -- MOVED TO WS-TRADE-COST BELOW.
004470     05  WS-LM-MONEY-RESULT          PIC S9(9)V99.
004480*       SHARES-BACK RESULT, ONLY MEANINGFUL ON THE SHARES-FOR-
004490*       AMOUNT PATH -- NOT INSPECTED HERE ON THE "BY" PATH.
004500     05  WS-LM-SHARE-RESULT          PIC S9(9)V9(4).
004510*       ZERO ON A CLEAN CALL.  THIS PROGRAM DOES NOT INSPECT
004520*       IT -- A MATH FAULT INSIDE LMSRMATH ABENDS THERE, NOT
004530*       HERE (SEE LMSRMATH'S OWN CHANGE LOG).
004540     05  WS-LM-RETURN-CODE           PIC S9(4) COMP.
004550     05  FILLER                      PIC X(4).
004560****************************************************************
004570 PROCEDURE DIVISION.
004580****************************************************************
004590*   0000-MAIN -- TOP-LEVEL DRIVER.  LOAD, VALIDATE, PROCESS THE
004600*   TRADE STREAM, RE-VALIDATE, REWRITE (BATCH FLOW STEPS 2/4).
004610****************************************************************
004620 0000-MAIN.
004630*       ONE TIMESTAMP FOR THE WHOLE RUN -- EVERY LEDGER ROW
004640*       WRITTEN BELOW CARRIES THE SAME ONE, NOT A FRESH ACCEPT
004650*       PER TRADE.
004660     PERFORM 0050-BUILD-TIMESTAMP THRU 0050-EXIT.
004670*       LOAD-THEN-VALIDATE, IN THAT ORDER, FOR EACH TABLE --
004680*       AN INVARIANT CHECK ON AN UNLOADED TABLE WOULD BE A
004690*       NO-OP AND WOULD NOT CATCH A BAD LOAD.
004700     PERFORM 0100-LOAD-MARKETS THRU 0100-EXIT.
004710     PERFORM 0150-EDIT-MARKETS THRU 0150-EXIT.
004720     PERFORM 0200-LOAD-USERS THRU 0200-EXIT.
004730     PERFORM 0300-LOAD-POSITIONS THRU 0300-EXIT.
004740*       THE ENTIRE TRADES-IN STREAM IS READ AND EITHER APPLIED
004750*       OR REJECTED HERE, ONE RECORD AT A TIME (SEE 1000
004760*       BELOW).  NO TABLE HOLDS THE TRADE STREAM.
004770     PERFORM 1000-PROCESS-TRADES THRU 1000-EXIT.
004780*       SAVE-SIDE RE-CHECK -- THE SAME PARAGRAPH THAT RAN AT
004790*       LOAD TIME, RUN AGAIN NOW THAT TRADES HAVE MUTATED THE
004800*       IN-MEMORY MARKET ROWS, PER CR-1612.
004810     PERFORM 0150-EDIT-MARKETS THRU 0150-EXIT.
004820*       END-OF-JOB REWRITE, ALL THREE MASTER FILES.  TRADES-OUT
004830*       WAS ALREADY EXTENDED ROW BY ROW INSIDE 1000, NOT
004840*       BATCHED HERE.
004850     PERFORM 9000-REWRITE-MARKETS THRU 9000-EXIT.
004860     PERFORM 9100-REWRITE-USERS THRU 9100-EXIT.
004870     PERFORM 9200-REWRITE-POSITIONS THRU 9200-EXIT.
004880*       RETURN-CODE ZERO ON A CLEAN FINISH -- SEE 9900-ABEND
004890*       BELOW FOR THE NON-ZERO PATH.
004900     MOVE "RUN COMPLETE" TO LOGMSG-TEXT.
004910     PERFORM DO-USERLOG.
004920     MOVE ZERO TO RETURN-CODE.
004930     STOP RUN.
004940****************************************************************
004950*   0050 -- BUILD THE RUN TIMESTAMP ONCE.  WINDOWS THE 2-DIGIT
004960*   YEAR (CR-1956).
004970****************************************************************
004980 0050-BUILD-TIMESTAMP.
004990*       BOTH ACCEPT VERBS PULL FROM THE OPERATING SYSTEM CLOCK
005000*       AT THE MOMENT THIS PARAGRAPH RUNS, NOT PER TRADE.
005010     ACCEPT WS-RUN-DATE FROM DATE.
005020     ACCEPT WS-RUN-TIME FROM TIME.
005030*       CR-1956 WINDOW: A TWO-DIGIT YEAR UNDER 50 IS 20XX, 50
005040*       AND OVER IS 19XX.  GOOD UNTIL 2049 -- SIGNED OFF BY JF
005050*       IN THE Y2K REVIEW ABOVE, NOT EXPECTED TO NEED REVISIT
005060*       IN ANY MAINTAINER'S CAREER.
005070     IF WS-RUN-YY < 50
005080         MOVE "20" TO WS-CENTURY-PREFIX
005090     ELSE
005100         MOVE "19" TO WS-CENTURY-PREFIX.
005110     MOVE SPACES TO WS-RUN-TIMESTAMP.
005120*       ISO-STYLE STRING, BUILT ONCE, USED FOR EVERY LEDGER ROW
005130*       THIS RUN WRITES.
005140     STRING WS-CENTURY-PREFIX WS-RUN-YY "-" WS-RUN-MM "-"
005150         WS-RUN-DD "T" WS-RUN-HH ":" WS-RUN-MN ":" WS-RUN-SS
005160         "." WS-RUN-HS "Z" DELIMITED BY SIZE
005170         INTO WS-RUN-TIMESTAMP.
005180 0050-EXIT.
005190     EXIT.
005200****************************************************************
005210*   0100 SERIES -- LOAD MARKETS-FILE INTO MARKET-TABLE.
005220****************************************************************
005230 0100-LOAD-MARKETS.
005240*       READ-AHEAD LOOP -- PRIME THE FIRST RECORD, THEN LET
005250*       0110 DO THE REST OF THE READS.  STANDARD SHOP IDIOM,
005260*       SAME SHAPE IN 0200/0300 BELOW AND IN MKTSETL.
005270     OPEN INPUT MARKETS-FILE.
005280     MOVE "N" TO WS-EOF-SWITCH.
005290     READ MARKETS-FILE
005300         AT END MOVE "Y" TO WS-EOF-SWITCH.
005310     PERFORM 0110-LOAD-ONE-MARKET THRU 0110-EXIT
005320         UNTIL WS-END-OF-FILE.
005330     CLOSE MARKETS-FILE.
005340 0100-EXIT.
005350     EXIT.
005360 0110-LOAD-ONE-MARKET.
005370*       BUMP THE COUNTER BEFORE THE BOUNDS CHECK SO THE ABEND
005380*       MESSAGE AND ANY DUMP LINE UP WITH THE ROW THAT DID NOT
005390*       FIT, PER CR-1503.
005400     ADD 1 TO WS-MARKET-COUNT.
005410     IF WS-MARKET-COUNT > WS-MARKET-MAX
005420         MOVE "MARKET TABLE FULL" TO LOGMSG-TEXT
005430         PERFORM 9900-ABEND.
005440*       FIELD-BY-FIELD, FD TO TABLE, IN COPYBOOK ORDER -- NO
005450*       GROUP MOVE, SINCE FILE-MKT-REC AND MARKET-TABLE-ENTRY
005460*       DO NOT SHARE ONE LAYOUT (ONE HAS A FILE- PREFIX).
005470     MOVE FILE-MKT-ID TO MKT-ID (WS-MARKET-COUNT).
005480     MOVE FILE-MKT-NAME TO MKT-NAME (WS-MARKET-COUNT).
005490     MOVE FILE-MKT-DESCRIPTION
005500         TO MKT-DESCRIPTION (WS-MARKET-COUNT).
005510     MOVE FILE-MKT-Q-YES TO MKT-Q-YES (WS-MARKET-COUNT).
005520     MOVE FILE-MKT-Q-NO TO MKT-Q-NO (WS-MARKET-COUNT).
005530     MOVE FILE-MKT-LIQUIDITY-B
005540         TO MKT-LIQUIDITY-B (WS-MARKET-COUNT).
005550     MOVE FILE-MKT-STATUS TO MKT-STATUS (WS-MARKET-COUNT).
005560     MOVE FILE-MKT-RESOLVED-OUTCOME
005570         TO MKT-RESOLVED-OUTCOME (WS-MARKET-COUNT).
005580*       READ-AHEAD FOR THE NEXT ITERATION OF 0100'S PERFORM
005590*       UNTIL, NOT FOR THIS ONE -- STANDARD SHOP LOOP SHAPE.
005600     READ MARKETS-FILE
005610         AT END MOVE "Y" TO WS-EOF-SWITCH.
005620 0110-EXIT.
005630     EXIT.
005640****************************************************************
005650*   0150 SERIES -- M1/M4/M-V1 INVARIANT CHECK.  RUN AFTER LOAD
005660*   AND AGAIN BEFORE THE END-OF-JOB REWRITE (CR-1095, CR-1612).
005670****************************************************************
005680 0150-EDIT-MARKETS.
005690     PERFORM 0160-EDIT-ONE-MARKET THRU 0160-EXIT
005700         VARYING MKT-IDX FROM 1 BY 1
005710         UNTIL MKT-IDX > WS-MARKET-COUNT.
005720 0150-EXIT.
005730     EXIT.
005740 0160-EDIT-ONE-MARKET.
005750*       RULE M4 -- POOLS NEVER NEGATIVE, LIQUIDITY STRICTLY
005760*       POSITIVE (A ZERO OR NEGATIVE B WOULD MAKE LMSRMATH'S
005770*       LOG-SUM-EXP BLOW UP).
005780     IF MKT-Q-YES (MKT-IDX) < ZERO
005790             OR MKT-Q-NO (MKT-IDX) < ZERO
005800             OR MKT-LIQUIDITY-B (MKT-IDX) NOT > ZERO
005810         MOVE "MARKET INVARIANT FAILED" TO LOGMSG-TEXT
005820         PERFORM 9900-ABEND.
005830*       RULE M-V1, HALF ONE -- AN OPEN MARKET MUST NOT ALREADY
005840*       CARRY AN OUTCOME.
005850     IF MKT-STATUS-OPEN (MKT-IDX)
005860             AND MKT-RESOLVED-OUTCOME (MKT-IDX) NOT = SPACE
005870         MOVE "OPEN MARKET HAS AN OUTCOME" TO LOGMSG-TEXT
005880         PERFORM 9900-ABEND.
005890*       RULE M-V1, HALF TWO -- A RESOLVED MARKET MUST CARRY
005900*       ONE.  MKTSETL WOULD HAVE NOTHING TO PAY OUT ON
005910*       OTHERWISE.
005920     IF MKT-STATUS-RESOLVED (MKT-IDX)
005930             AND MKT-RESOLVED-OUTCOME (MKT-IDX) = SPACE
005940         MOVE "RESOLVED MARKET HAS NO OUTCOME" TO LOGMSG-TEXT
005950         PERFORM 9900-ABEND.
005960 0160-EXIT.
005970     EXIT.
005980****************************************************************
005990*   0200 SERIES -- LOAD USERS-FILE INTO USER-TABLE.
006000****************************************************************
006010 0200-LOAD-USERS.
006020*       SAME READ-AHEAD SHAPE AS 0100 ABOVE.
006030     OPEN INPUT USERS-FILE.
006040     MOVE "N" TO WS-EOF-SWITCH.
006050     READ USERS-FILE
006060         AT END MOVE "Y" TO WS-EOF-SWITCH.
006070     PERFORM 0210-LOAD-ONE-USER THRU 0210-EXIT
006080         UNTIL WS-END-OF-FILE.
006090     CLOSE USERS-FILE.
006100 0200-EXIT.
006110     EXIT.
006120 0210-LOAD-ONE-USER.
006130*       NO INVARIANT CHECK HERE -- U1 (BALANCE NEVER NEGATIVE)
006140*       IS CHECKED AT THE TWO POINTS BALANCE ACTUALLY MOVES,
006150*       NOT AT LOAD.  A USER FILE THAT ARRIVES ALREADY NEGATIVE
006160*       WOULD SLIP PAST THIS PARAGRAPH -- SEE 9110 BELOW, WHICH
006170*       CATCHES IT ON THE WAY BACK OUT.
006180     ADD 1 TO WS-USER-COUNT.
006190     IF WS-USER-COUNT > WS-USER-MAX
006200         MOVE "USER TABLE FULL" TO LOGMSG-TEXT
006210         PERFORM 9900-ABEND.
006220*       ONLY TWO FIELDS ON THE USER RECORD -- ID AND BALANCE --
006230*       SO THERE IS LITTLE ELSE TO CARRY ACROSS HERE.
006240     MOVE FILE-USR-ID TO USR-ID (WS-USER-COUNT).
006250     MOVE FILE-USR-BALANCE TO USR-BALANCE (WS-USER-COUNT).
006260*       SAME READ-AHEAD SHAPE AS 0110 ABOVE.
006270     READ USERS-FILE
006280         AT END MOVE "Y" TO WS-EOF-SWITCH.
006290 0210-EXIT.
006300     EXIT.
006310****************************************************************
006320*   0300 SERIES -- LOAD POSITIONS-FILE INTO POSITION-TABLE.
006330****************************************************************
006340 0300-LOAD-POSITIONS.
006350*       SAME READ-AHEAD SHAPE AS 0100/0200 ABOVE.  POSITIONS
006360*       CAN ALSO BE ADDED MID-RUN BY 2200 BELOW WHEN A USER
006370*       TRADES A MARKET FOR THE FIRST TIME -- THIS PARAGRAPH
006380*       ONLY LOADS THE ONES THAT ALREADY EXISTED COMING IN.
006390     OPEN INPUT POSITIONS-FILE.
006400     MOVE "N" TO WS-EOF-SWITCH.
006410     READ POSITIONS-FILE
006420         AT END MOVE "Y" TO WS-EOF-SWITCH.
006430     PERFORM 0310-LOAD-ONE-POSITION THRU 0310-EXIT
006440         UNTIL WS-END-OF-FILE.
006450     CLOSE POSITIONS-FILE.
006460 0300-EXIT.
006470     EXIT.
006480 0310-LOAD-ONE-POSITION.
006490*       SAME BOUNDS-BEFORE-BUMP ORDER AS 0110/0210 ABOVE.
006500     ADD 1 TO WS-POSITION-COUNT.
006510     IF WS-POSITION-COUNT > WS-POSITION-MAX
006520         MOVE "POSITION TABLE FULL" TO LOGMSG-TEXT
006530         PERFORM 9900-ABEND.
006540*       THESE ARE POSITIONS THAT ALREADY EXISTED BEFORE THIS
006550*       RUN -- SEE THE 0300-LOAD-POSITIONS BANNER ABOVE FOR HOW
006560*       THIS DIFFERS FROM A POSITION 2200 OPENS MID-RUN.
006570     MOVE FILE-POS-USER-ID TO POS-USER-ID (WS-POSITION-COUNT).
006580     MOVE FILE-POS-MARKET-ID
006590         TO POS-MARKET-ID (WS-POSITION-COUNT).
006600     MOVE FILE-POS-YES-SHARES
006610         TO POS-YES-SHARES (WS-POSITION-COUNT).
006620     MOVE FILE-POS-NO-SHARES
006630         TO POS-NO-SHARES (WS-POSITION-COUNT).
006640     MOVE FILE-POS-SETTLED TO POS-SETTLED (WS-POSITION-COUNT).
006650*       SAME READ-AHEAD SHAPE AS 0110/0210 ABOVE.
006660     READ POSITIONS-FILE
006670         AT END MOVE "Y" TO WS-EOF-SWITCH.
006680 0310-EXIT.
006690     EXIT.
006700****************************************************************
006710*   1000 SERIES -- READ/PROCESS/WRITE LOOP OVER TRADES-IN, ONE
006720*   RECORD AT A TIME, FIFO (BATCH FLOW STEP 2).  TRADES-OUT-FILE
006730*   IS A LEDGER, NOT A SNAPSHOT LIKE MARKETS/USERS/POSITIONS, SO
006740*   IT IS OPENED FOR EXTEND, NOT OUTPUT -- SEE CR-2205 IN THE
006750*   CHANGE LOG ABOVE.
006760****************************************************************
006770 1000-PROCESS-TRADES.
006780     OPEN INPUT TRADES-IN-FILE.
006790     OPEN EXTEND TRADES-OUT-FILE.
006800     IF FS-TRADES-OUT-1 NOT = "0"
006810*       FS 3X ON OPEN EXTEND MEANS THE FILE IS NOT OUT THERE YET
006820*       -- CREATE IT NOW.  ANY OTHER NON-ZERO STATUS AFTER THE
006830*       OUTPUT RETRY IS A REAL I-O PROBLEM AND FALLS THROUGH TO
006840*       THE NORMAL WRITE-TIME STATUS CHECK IN 2600-WRITE-LEDGER.
006850         OPEN OUTPUT TRADES-OUT-FILE.
006860     MOVE "N" TO WS-TRADES-IN-EOF-SW.
006870     READ TRADES-IN-FILE
006880         AT END MOVE "Y" TO WS-TRADES-IN-EOF-SW.
006890*       ONE PASS, ONE RECORD AT A TIME -- NO TRADE IS EVER HELD
006900*       BACK TO WAIT ON A LATER ONE, SO ACCEPT/REJECT ORDER ON
006910*       TRADES-OUT MATCHES TRADES-IN ORDER EXACTLY.
006920     PERFORM 1100-PROCESS-ONE-TRADE THRU 1100-EXIT
006930         UNTIL WS-TRADES-IN-EOF.
006940*       BOTH SIDES CLOSE TOGETHER -- THE LEDGER APPEND FOR THIS
006950*       RUN IS COMPLETE THE MOMENT THE LAST TRADE IS PROCESSED.
006960     CLOSE TRADES-IN-FILE.
006970     CLOSE TRADES-OUT-FILE.
006980 1000-EXIT.
006990     EXIT.
007000 1100-PROCESS-ONE-TRADE.
007010*       TRD-ID/TRD-COST/TRD-TIMESTAMP ARE NOT KNOWN YET -- THEY
007020*       ARE FILLED IN BY 2600 ONLY IF THE TRADE IS ACCEPTED.
007030     MOVE SPACES TO TRD-ID.
007040     MOVE FILE-TIN-USER-ID TO TRD-USER-ID.
007050     MOVE FILE-TIN-MARKET-ID TO TRD-MARKET-ID.
007060     MOVE FILE-TIN-OUTCOME TO TRD-OUTCOME.
007070     MOVE FILE-TIN-SHARES-BOUGHT TO TRD-SHARES-BOUGHT.
007080*       ZERO/BLANK PLACEHOLDERS UNTIL 2600 FILLS IN THE REAL
007090*       VALUES, SAME AS TRD-ID ABOVE.
007100     MOVE ZERO TO TRD-COST.
007110     MOVE SPACES TO TRD-TIMESTAMP.
007120     PERFORM 1150-EDIT-TRADE-IDS THRU 1150-EXIT.
007130     PERFORM 2000-FIND-MARKET THRU 2000-EXIT.
007140     PERFORM 2100-FIND-USER THRU 2100-EXIT.
007150*       COST/EDIT ONLY MAKE SENSE ONCE BOTH KEYS RESOLVE --
007160*       WITHOUT A MARKET ROW THERE IS NO POOL TO PRICE AGAINST,
007170*       WITHOUT A USER ROW THERE IS NO BALANCE TO CHECK.
007180     IF WS-MARKET-FOUND AND WS-USER-FOUND
007190         PERFORM 2200-FIND-OR-ADD-POSITION THRU 2200-EXIT
007200         PERFORM 2300-COMPUTE-TRADE-COST THRU 2300-EXIT
007210         PERFORM 2400-EDIT-TRADE THRU 2400-EXIT
007220     ELSE
007230         MOVE "N" TO WS-TRADE-OK-SW
007240         MOVE "MARKET OR USER NOT ON FILE"
007250             TO WS-REJECT-REASON.
007260*       WS-TRADE-OK-SW IS THE SINGLE GATE BETWEEN THE TWO
007270*       OUTCOMES -- EITHER PATH SETS IT BEFORE WE GET HERE.
007280     IF WS-TRADE-OK
007290         PERFORM 2500-APPLY-TRADE THRU 2500-EXIT
007300     ELSE
007310         PERFORM 2900-REJECT-TRADE THRU 2900-EXIT.
007320*       READ-AHEAD FOR 1000'S PERFORM UNTIL, SAME SHAPE AS THE
007330*       TABLE LOADS ABOVE.
007340     READ TRADES-IN-FILE
007350         AT END MOVE "Y" TO WS-TRADES-IN-EOF-SW.
007360 1100-EXIT.
007370     EXIT.
007380****************************************************************
007390*   1150 -- T-V1 STRUCTURAL CHECK, EVERY TRADE READ.  A BLANK
007400*   ID IS NOT A REJECTABLE TRADE, IT IS A CORRUPT INPUT FILE --
007410*   ABORT THE RUN (CR-1119).
007420****************************************************************
007430 1150-EDIT-TRADE-IDS.
007440*       RUNS BEFORE THE FIND PARAGRAPHS BELOW -- THERE IS NO
007450*       POINT SEARCHING EITHER TABLE ON A KEY THAT IS BLANK.
007460     IF TRD-USER-ID = SPACES OR TRD-MARKET-ID = SPACES
007470         MOVE "BLANK USER-ID OR MARKET-ID ON TRADE"
007480             TO LOGMSG-TEXT
007490         PERFORM 9900-ABEND.
007500 1150-EXIT.
007510     EXIT.
007520****************************************************************
007530*   2000/2100 -- LOOK UP THE MARKET AND USER BY KEY.  LOAD
007540*   ORDER IS NOT SORTED SO A LINEAR SEARCH IS USED, NOT
007550*   SEARCH ALL.
007560****************************************************************
007570 2000-FIND-MARKET.
007580*       LEAVES MKT-IDX POSITIONED ON THE MATCHING ROW WHEN
007590*       FOUND -- 2300/2400/2500 BELOW ALL SUBSCRIPT OFF THIS
007600*       SAME INDEX WITHOUT SEARCHING AGAIN.
007610     MOVE "N" TO WS-MARKET-FOUND-SW.
007620     SET MKT-IDX TO 1.
007630     SEARCH MARKET-TABLE-ENTRY
007640         AT END NEXT SENTENCE
007650         WHEN MKT-ID (MKT-IDX) = TRD-MARKET-ID
007660             MOVE "Y" TO WS-MARKET-FOUND-SW.
007670 2000-EXIT.
007680     EXIT.
007690 2100-FIND-USER.
007700*       SAME IDIOM AS 2000 ABOVE, LEAVES USR-IDX SET FOR
007710*       2400/2500 TO USE.
007720     MOVE "N" TO WS-USER-FOUND-SW.
007730     SET USR-IDX TO 1.
007740     SEARCH USER-TABLE-ENTRY
007750         AT END NEXT SENTENCE
007760         WHEN USR-ID (USR-IDX) = TRD-USER-ID
007770             MOVE "Y" TO WS-USER-FOUND-SW.
007780 2100-EXIT.
007790     EXIT.
007800****************************************************************
007810*   2200 -- FIND THE USER'S POSITION IN THIS MARKET, OR OPEN A
007820*   NEW ZERO-SHARE ONE IF THIS IS THE USER'S FIRST TRADE HERE.
007830****************************************************************
007840 2200-FIND-OR-ADD-POSITION.
007850*       TWO-FIELD COMPOUND KEY -- USER-ID ALONE OR MARKET-ID
007860*       ALONE IS NOT UNIQUE, ONLY THE PAIR TOGETHER IS.
007870     MOVE "N" TO WS-POSITION-FOUND-SW.
007880     SET POS-IDX TO 1.
007890     SEARCH POSITION-TABLE-ENTRY
007900         AT END NEXT SENTENCE
007910         WHEN POS-USER-ID (POS-IDX) = TRD-USER-ID
007920                 AND POS-MARKET-ID (POS-IDX) = TRD-MARKET-ID
007930             MOVE "Y" TO WS-POSITION-FOUND-SW.
007940*       NOT FOUND MEANS FIRST TRADE EVER FOR THIS USER IN THIS
007950*       MARKET -- OPEN A ZERO-SHARE ROW NOW SO 2500 BELOW HAS
007960*       SOMETHING TO ADD TO.  THE NEW ROW IS PART OF THIS SAME
007970*       RUN'S 9200 REWRITE, NOT A SEPARATE FILE OPERATION.
007980     IF NOT WS-POSITION-FOUND
007990         ADD 1 TO WS-POSITION-COUNT
008000         IF WS-POSITION-COUNT > WS-POSITION-MAX
008010             MOVE "POSITION TABLE FULL" TO LOGMSG-TEXT
008020             PERFORM 9900-ABEND.
008030         SET POS-IDX TO WS-POSITION-COUNT
008040         MOVE TRD-USER-ID TO POS-USER-ID (POS-IDX)
008050         MOVE TRD-MARKET-ID TO POS-MARKET-ID (POS-IDX)
008060         MOVE ZERO TO POS-YES-SHARES (POS-IDX)
008070         MOVE ZERO TO POS-NO-SHARES (POS-IDX)
008080         MOVE "N" TO POS-SETTLED (POS-IDX).
008090 2200-EXIT.
008100     EXIT.
008110****************************************************************
008120*   2300 -- RULE T1.  BUY-COST FROM THE MARKET'S CURRENT POOL,
008130*   BEFORE ANY MUTATION.  CALLS THE HOUSE MATH MODULE.
008140****************************************************************
008150 2300-COMPUTE-TRADE-COST.
008160*       COST IS PRICED OFF THE POOL AS IT STANDS RIGHT NOW,
008170*       BEFORE 2500 BELOW EVER TOUCHES MKT-Q-YES/MKT-Q-NO --
008180*       IF WE PRICED AFTER MUTATING THE POOL THE TRADER WOULD
008190*       BE CHARGED THE POST-TRADE PRICE, NOT THE PRE-TRADE ONE.
008200*       "BY" IS THE ONLY FUNCTION CODE THIS PROGRAM EVER SETS --
008210*       SEE THE WS-LMSR-PARM COMMENT ABOVE.
008220     MOVE "BY" TO WS-LM-FUNCTION-CODE.
008230     MOVE TRD-OUTCOME TO WS-LM-OUTCOME.
008240     MOVE MKT-Q-YES (MKT-IDX) TO WS-LM-Q-YES.
008250     MOVE MKT-Q-NO (MKT-IDX) TO WS-LM-Q-NO.
008260     MOVE MKT-LIQUIDITY-B (MKT-IDX) TO WS-LM-LIQUIDITY-B.
008270     MOVE TRD-SHARES-BOUGHT TO WS-LM-SHARES.
008280*       LMSRMATH DOES ITS OWN LOG-SUM-EXP WORK AND HANDS BACK
008290*       JUST THE MONEY RESULT THIS PROGRAM CARES ABOUT.
008300     CALL "LMSRMATH" USING WS-LMSR-PARM.
008310     MOVE WS-LM-MONEY-RESULT TO WS-TRADE-COST.
008320 2300-EXIT.
008330     EXIT.
008340****************************************************************
008350*   2400 -- RULE T2, GUARD RAILS, CHECKED IN ORDER, FIRST
008360*   FAILURE WINS.
008370****************************************************************
008380 2400-EDIT-TRADE.
008390*       WS-TRADE-OK-SW STARTS "Y" AND ONLY THE FAILING BRANCH
008400*       BELOW EVER FLIPS IT -- NOTHING RE-SETS IT BACK TO "Y"
008410*       ONCE ANY ONE OF THE THREE CHECKS TRIPS.
008420     MOVE "Y" TO WS-TRADE-OK-SW.
008430     MOVE SPACES TO WS-REJECT-REASON.
008440*       CHEAPEST CHECK FIRST -- NO TABLE LOOKUP NEEDED TO KNOW
008450*       SHARES-BOUGHT IS ZERO OR NEGATIVE.
008460     IF TRD-SHARES-BOUGHT NOT > ZERO
008470         MOVE "N" TO WS-TRADE-OK-SW
008480         MOVE "SHARES NOT POSITIVE" TO WS-REJECT-REASON
008490     ELSE
008500*       RULE M2's POOL-MUTATION HALF -- A CLOSED OR RESOLVED
008510*       MARKET NEVER GETS A NEW TRADE APPLIED TO ITS POOL.
008520     IF NOT MKT-STATUS-OPEN (MKT-IDX)
008530         MOVE "N" TO WS-TRADE-OK-SW
008540         MOVE "MARKET NOT OPEN" TO WS-REJECT-REASON
008550     ELSE
008560*       MOST EXPENSIVE CHECK LAST, SINCE IT NEEDS THE LMSRMATH
008570*       RESULT FROM 2300 -- NO POINT COMPUTING COST FOR A TRADE
008580*       THAT WAS GOING TO FAIL ON SHARES OR STATUS ANYWAY,
008590*       EXCEPT THAT 2300 ALREADY RAN BY THE TIME WE GET HERE
008600*       (CR-1029).
008610     IF USR-BALANCE (USR-IDX) < WS-TRADE-COST
008620         MOVE "N" TO WS-TRADE-OK-SW
008630         MOVE "INSUFFICIENT BALANCE" TO WS-REJECT-REASON.
008640 2400-EXIT.
008650     EXIT.
008660****************************************************************
008670*   2500 -- RULE T3/T4/PO1.  ALL THREE MUTATIONS TOGETHER, THEN
008680*   THE LEDGER ROW.  NOTHING HERE RUNS UNLESS 2400 PASSED.
008690****************************************************************
008700 2500-APPLY-TRADE.
008710*       RULE PO1 -- ADDITIVE ON WHICHEVER SIDE THE TRADE WAS
008720*       ON, NEVER A REPLACE.  A USER WHO BUYS YES TWICE ENDS UP
008730*       WITH THE SUM OF BOTH TRADES' SHARES, NOT JUST THE LAST
008740*       ONE.
008750     IF TRD-OUTCOME-YES
008760         ADD TRD-SHARES-BOUGHT TO MKT-Q-YES (MKT-IDX)
008770         ADD TRD-SHARES-BOUGHT TO POS-YES-SHARES (POS-IDX)
008780     ELSE
008790         ADD TRD-SHARES-BOUGHT TO MKT-Q-NO (MKT-IDX)
008800         ADD TRD-SHARES-BOUGHT TO POS-NO-SHARES (POS-IDX).
008810*       RULE T4 -- DEBIT THE COST 2300 ALREADY PRICED.  2400
008820*       HAS ALREADY CONFIRMED THE BALANCE COVERS IT.
008830     SUBTRACT WS-TRADE-COST FROM USR-BALANCE (USR-IDX).
008840     PERFORM 2600-WRITE-LEDGER THRU 2600-EXIT.
008850 2500-EXIT.
008860     EXIT.
008870****************************************************************
008880*   2600 -- ASSIGN THE TRADE-ID AND TIMESTAMP, WRITE THE LEDGER
008890*   ROW (CR-1789).
008900****************************************************************
008910 2600-WRITE-LEDGER.
008920*       TRD-ID/TRD-COST/TRD-TIMESTAMP ARE ASSIGNED HERE AND
008930*       ONLY HERE -- A REJECTED TRADE NEVER GETS ANY OF THE
008940*       THREE, WHICH IS HOW SPEC'S "APPENDED IN THE ORDER
008950*       ACCEPTED" WORDING IS SATISFIED.
008960     PERFORM 2650-BUILD-TRADE-ID THRU 2650-EXIT.
008970     MOVE WS-RUN-TIMESTAMP TO TRD-TIMESTAMP.
008980     MOVE WS-TRADE-COST TO TRD-COST.
008990*       TRADE-WORK-REC TO FILE-TOUT-REC, FIELD BY FIELD -- SAME
009000*       REASON AS THE LOAD PARAGRAPHS ABOVE, TWO DIFFERENT
009010*       PREFIXES ON WHAT IS OTHERWISE THE SAME LAYOUT.
009020     MOVE TRD-ID TO FILE-TOUT-ID.
009030     MOVE TRD-USER-ID TO FILE-TOUT-USER-ID.
009040     MOVE TRD-MARKET-ID TO FILE-TOUT-MARKET-ID.
009050     MOVE TRD-OUTCOME TO FILE-TOUT-OUTCOME.
009060     MOVE TRD-SHARES-BOUGHT TO FILE-TOUT-SHARES-BOUGHT.
009070     MOVE TRD-COST TO FILE-TOUT-COST.
009080     MOVE TRD-TIMESTAMP TO FILE-TOUT-TIMESTAMP.
009090     WRITE FILE-TOUT-REC.
009100*       A NON-ZERO STATUS HERE MEANS THE APPEND ITSELF FAILED --
009110*       DISK FULL, EXTENT PROBLEM, OR THE LIKE.  THE RUN STOPS
009120*       RATHER THAN SILENTLY DROPPING AN ACCEPTED TRADE FROM THE
009130*       LEDGER.
009140     IF FS-TRADES-OUT-1 NOT = "0"
009150         MOVE "WRITE FAILED ON TRADES-OUT" TO LOGMSG-TEXT
009160         PERFORM 9900-ABEND.
009170 2600-EXIT.
009180     EXIT.
009190 2650-BUILD-TRADE-ID.
009200*       CR-1789 FORMAT.  UNIQUE WITHIN THIS RUN'S APPENDED
009210*       ROWS ONLY -- TWO SEPARATE RUNS ON THE SAME DAY WILL
009220*       BOTH START THEIR TICKET COUNTER OVER AT ONE, WHICH IS
009230*       FINE SINCE DESIGN ONLY ASKED FOR UNIQUENESS WITHIN A
009240*       RUN'S OWN APPEND, NOT ACROSS RUNS.
009250     ADD 1 TO WS-TICKET-COUNTER.
009260     MOVE WS-TICKET-COUNTER TO WS-TICKET-DISPLAY.
009270     MOVE SPACES TO TRD-ID.
009280     STRING "TRD-" WS-RUN-YY WS-RUN-MM WS-RUN-DD "-"
009290         WS-TICKET-DISPLAY DELIMITED BY SIZE INTO TRD-ID.
009300 2650-EXIT.
009310     EXIT.
009320****************************************************************
009330*   2900 -- TRADE REJECTED.  NO FILE MUTATION, NO LEDGER ROW.
009340*   UPSI-0 TURNS ON A DETAIL TRACE LINE PER REJECT FOR THE
009350*   RECONCILIATION DESK.
009360****************************************************************
009370 2900-REJECT-TRADE.
009380*       NOTHING IS MUTATED HERE -- NO POOL, NO POSITION, NO
009390*       BALANCE, NO LEDGER ROW.  A REJECTED TRADE LEAVES THE
009400*       SYSTEM EXACTLY AS IF IT HAD NEVER BEEN READ, OTHER THAN
009410*       THE OPTIONAL TRACE LINE BELOW.
009420     IF WS-TRACE-SWITCH-ON
009430         MOVE "REJECT: " TO LOGMSG-TEXT
009440         DISPLAY LOGMSG-REC
009450         DISPLAY WS-REJECT-REASON.
009460 2900-EXIT.
009470     EXIT.
009480****************************************************************
009490*   9000 SERIES -- REWRITE MARKETS-FILE IN FULL.
009500****************************************************************
009510 9000-REWRITE-MARKETS.
009520*       OPEN OUTPUT IS CORRECT HERE, UNLIKE TRADES-OUT -- THIS
009530*       IS A FULL-SNAPSHOT FILE, THE WHOLE TABLE IS WRITTEN
009540*       BACK EVERY RUN, SO A CLEAN TRUNCATE-AND-REWRITE IS
009550*       EXACTLY WHAT IS WANTED (CONTRAST CR-2205 ABOVE).
009560     OPEN OUTPUT MARKETS-FILE.
009570     PERFORM 9010-WRITE-ONE-MARKET THRU 9010-EXIT
009580         VARYING MKT-IDX FROM 1 BY 1
009590         UNTIL MKT-IDX > WS-MARKET-COUNT.
009600     CLOSE MARKETS-FILE.
009610 9000-EXIT.
009620     EXIT.
009630 9010-WRITE-ONE-MARKET.
009640*       Q-YES/Q-NO/LIQUIDITY-B GO OUT WHATEVER 1000 LEFT THEM
009650*       AT -- POOL MUTATION HAPPENED IN 2500 ABOVE, THIS
009660*       PARAGRAPH ONLY MOVES THE IN-MEMORY VALUES TO THE FD.
009670     MOVE MKT-ID (MKT-IDX) TO FILE-MKT-ID.
009680     MOVE MKT-NAME (MKT-IDX) TO FILE-MKT-NAME.
009690     MOVE MKT-DESCRIPTION (MKT-IDX) TO FILE-MKT-DESCRIPTION.
009700     MOVE MKT-Q-YES (MKT-IDX) TO FILE-MKT-Q-YES.
009710     MOVE MKT-Q-NO (MKT-IDX) TO FILE-MKT-Q-NO.
009720     MOVE MKT-LIQUIDITY-B (MKT-IDX) TO FILE-MKT-LIQUIDITY-B.
009730     MOVE MKT-STATUS (MKT-IDX) TO FILE-MKT-STATUS.
009740     MOVE MKT-RESOLVED-OUTCOME (MKT-IDX)
009750         TO FILE-MKT-RESOLVED-OUTCOME.
009760     WRITE FILE-MKT-REC.
009770*       STOP-ON-BAD-STATUS -- SAME REASONING AS EVERY OTHER
009780*       REWRITE PARAGRAPH IN THIS 9000 SERIES.
009790     IF FS-MARKETS-1 NOT = "0"
009800         MOVE "WRITE FAILED ON MARKETS" TO LOGMSG-TEXT
009810         PERFORM 9900-ABEND.
009820 9010-EXIT.
009830     EXIT.
009840****************************************************************
009850*   9100 SERIES -- REWRITE USERS-FILE IN FULL.
009860****************************************************************
009870 9100-REWRITE-USERS.
009880*       ALSO A FULL-SNAPSHOT REWRITE -- SAME REASONING AS 9000
009890*       ABOVE.
009900     OPEN OUTPUT USERS-FILE.
009910     PERFORM 9110-WRITE-ONE-USER THRU 9110-EXIT
009920         VARYING USR-IDX FROM 1 BY 1
009930         UNTIL USR-IDX > WS-USER-COUNT.
009940     CLOSE USERS-FILE.
009950 9100-EXIT.
009960     EXIT.
009970 9110-WRITE-ONE-USER.
009980*       RULE U1, DEFENSIVE RE-CHECK.  2400/2500 ABOVE SHOULD
009990*       HAVE PREVENTED THIS, BUT A BALANCE THAT WENT NEGATIVE
010000*       ANY OTHER WAY (A LOAD-TIME VALUE, A FUTURE CODE PATH)
010010*       IS CAUGHT HERE BEFORE IT EVER HITS DISK.
010020     IF USR-BALANCE (USR-IDX) < ZERO
010030         MOVE "USER BALANCE WENT NEGATIVE" TO LOGMSG-TEXT
010040         PERFORM 9900-ABEND.
010050     MOVE USR-ID (USR-IDX) TO FILE-USR-ID.
010060     MOVE USR-BALANCE (USR-IDX) TO FILE-USR-BALANCE.
010070     WRITE FILE-USR-REC.
010080*       SAME PATTERN AS EVERY OTHER WRITE-STATUS CHECK IN THIS
010090*       PROGRAM -- STOP RATHER THAN LEAVE A HALF-WRITTEN MASTER.
010100     IF FS-USERS-1 NOT = "0"
010110         MOVE "WRITE FAILED ON USERS" TO LOGMSG-TEXT
010120         PERFORM 9900-ABEND.
010130 9110-EXIT.
010140     EXIT.
010150****************************************************************
010160*   9200 SERIES -- REWRITE POSITIONS-FILE IN FULL.
010170****************************************************************
010180 9200-REWRITE-POSITIONS.
010190*       ALSO A FULL-SNAPSHOT REWRITE.  THIS ONE INCLUDES ANY
010200*       ROWS 2200 ADDED MID-RUN -- THE TABLE IN MEMORY, NOT THE
010210*       ORIGINAL FILE, IS THE SOURCE OF TRUTH BY THE TIME WE
010220*       GET HERE.
010230     OPEN OUTPUT POSITIONS-FILE.
010240     PERFORM 9210-WRITE-ONE-POSITION THRU 9210-EXIT
010250         VARYING POS-IDX FROM 1 BY 1
010260         UNTIL POS-IDX > WS-POSITION-COUNT.
010270     CLOSE POSITIONS-FILE.
010280 9200-EXIT.
010290     EXIT.
010300 9210-WRITE-ONE-POSITION.
010310*       POS-SETTLED TRAVELS THROUGH THIS PROGRAM UNTOUCHED --
010320*       ONLY MKTSETL EVER FLIPS IT TO "Y".
010330     MOVE POS-USER-ID (POS-IDX) TO FILE-POS-USER-ID.
010340     MOVE POS-MARKET-ID (POS-IDX) TO FILE-POS-MARKET-ID.
010350     MOVE POS-YES-SHARES (POS-IDX) TO FILE-POS-YES-SHARES.
010360     MOVE POS-NO-SHARES (POS-IDX) TO FILE-POS-NO-SHARES.
010370     MOVE POS-SETTLED (POS-IDX) TO FILE-POS-SETTLED.
010380     WRITE FILE-POS-REC.
010390*       SAME STOP-ON-BAD-STATUS PATTERN AS 9010/9110 ABOVE.
010400     IF FS-POSITIONS-1 NOT = "0"
010410         MOVE "WRITE FAILED ON POSITIONS" TO LOGMSG-TEXT
010420         PERFORM 9900-ABEND.
010430 9210-EXIT.
010440     EXIT.
010450****************************************************************
010460*   9900 -- FATAL INVARIANT FAILURE.  LOGMSG-TEXT IS SET BY THE
010470*   CALLER BEFORE PERFORM.  NO PARTIAL COMMIT -- WE HAVE NOT YET
010480*   REOPENED ANY FILE FOR OUTPUT WHEN THIS FIRES FROM A LOAD-
010490*   TIME CHECK, AND HAVE NOT CLOSED THE ONE IN PROGRESS WHEN IT
010500*   FIRES FROM A SAVE-TIME CHECK (CR-1612).
010510****************************************************************
010520 9900-ABEND.
010530*       RETURN-CODE 16 IS THE SHOP-WIDE FATAL-BATCH-ERROR CODE --
010540*       THE NIGHTLY SCHEDULER TREATS ANYTHING 16 OR HIGHER AS A
010550*       HARD STOP AND PAGES THE ON-CALL OPERATOR, WHICH IS THE
010560*       INTENDED OUTCOME FOR AN INVARIANT FAILURE.
010570     PERFORM DO-USERLOG.
010580     MOVE 16 TO RETURN-CODE.
010590     STOP RUN.
010600****************************************************************
010610*   DO-USERLOG -- CR-2201.  ONE DISPLAY, USED FOR BOTH THE
010620*   NORMAL RUN-COMPLETE MESSAGE OUT OF 0000-MAIN AND THE FATAL
010630*   MESSAGE OUT OF 9900-ABEND -- LOGMSG-TEXT ALREADY CARRIES
010640*   WHICH ONE IT IS BY THE TIME THIS PARAGRAPH RUNS.
010650****************************************************************
010660 DO-USERLOG.
010670     DISPLAY LOGMSG-REC.
