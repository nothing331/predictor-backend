000100****************************************************************
000110*   USERREC  --  USER MASTER WORKING-STORAGE LAYOUT
000120*   PREDICTION MARKET BATCH SYSTEM (MKTAPP)
000130*
000140*   ONE ENTRY PER TRADING USER.  BALANCE IS ZONED DECIMAL, 2 PLACE
000150*   AND MAY NEVER BE DRIVEN NEGATIVE (RULE U1) -- ENFORCED IN THE
000160*   PROGRAMS THAT DEBIT/CREDIT IT, NOT HERE.
000170****************************************************************
000180     05  USR-ID                      PIC X(10).
000190     05  USR-BALANCE                 PIC S9(9)V99.
000200     05  FILLER                      PIC X(29).
