000100****************************************************************
000110*   TRADEREC  --  TRADE REQUEST / LEDGER WORKING-STORAGE LAYOUT
000120*   PREDICTION MARKET BATCH SYSTEM (MKTAPP)
000130*
000140*   THE SAME LAYOUT SERVES BOTH THE INCOMING TRADES-IN REQUEST AND
000150*   THE OUTGOING TRADES-OUT LEDGER ROW -- TRD-ID/TRD-COST/
000160*   TRD-TIMESTAMP ARE BLANK/ZERO ON THE WAY IN AND ASSIGNED BY
000170*   MKTTRADE BEFORE THE LEDGER ROW IS WRITTEN.
000180****************************************************************
000190     05  TRD-ID                      PIC X(36).
000200     05  TRD-USER-ID                 PIC X(10).
000210     05  TRD-MARKET-ID               PIC X(10).
000220     05  TRD-OUTCOME                 PIC X(1).
000230         88  TRD-OUTCOME-YES             VALUE "Y".
000240         88  TRD-OUTCOME-NO              VALUE "N".
000250     05  TRD-SHARES-BOUGHT           PIC S9(9).
000260     05  TRD-COST                    PIC S9(9)V99.
000270     05  TRD-TIMESTAMP                PIC X(26).
000280     05  FILLER                      PIC X(47).
